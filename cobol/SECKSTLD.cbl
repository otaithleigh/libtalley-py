000010 IDENTIFICATION DIVISION.
000020 PROGRAM-ID. SECKSTLD.
000030 AUTHOR. D. L. BRISCOE.
000040 INSTALLATION. STRUCTURAL ENGINEERING SYSTEMS - BATCH GROUP.
000050 DATE-WRITTEN. 03/1989.
000060 DATE-COMPILED.
000070 SECURITY. UNCLASSIFIED - INTERNAL USE ONLY.
000080****************************************************************
000090*                                                              *
000100*A    ABSTRACT..                                               *
000110*  AISC 341-16 STEEL MEMBER RULE UNIT.  CALLED BY SECKMAIN     *
000120*  ONCE PER "WTR", "BRACE" OR "LIGHTEST" CHECK-REQUEST RECORD.  *
000130*  WTR AND BRACE REQUESTS FIRST RESOLVE THE NAMED MATERIAL      *
000140*  AGAINST THE MATERIALS MASTER (STEEL-MATERIALS) FOR EXPECTED  *
000150*  YIELD/TENSILE STRESS, THEN RESOLVE THE NAMED SHAPE AGAINST   *
000160*  THE SHAPES MASTER (STEEL-SHAPES) FOR THE NEEDED PROPERTIES.  *
000170*  WTR CHECKS WIDTH-TO-THICKNESS RATIOS AGAINST AISC TABLE      *
000180*  D1.1; BRACE COMPUTES TENSION/COMPRESSION/POST-BUCKLING       *
000190*  CAPACITY.  LIGHTEST REQUESTS NEED ONLY THE SHAPES MASTER.    *
000200*                                                              *
000210*J    JCL..                                                    *
000220*     NONE - THIS ELEMENT IS CALLED AS A SUBROUTINE, NOT       *
000230*     EXECUTED AS A JOB STEP.                                  *
000240*                                                              *
000250*P    ENTRY PARAMETERS..                                       *
000260*     LK-REQUEST        - THE CHECK-REQUEST-RECORD             *
000270*     LK-RESULT         - THE RESULT-RECORD TO BE FILLED IN    *
000280*     LK-MATERIAL-COUNT - NUMBER OF ROWS LOADED BY SECKMAIN     *
000290*     LK-MATERIAL-TABLE - IN-STORAGE MATERIALS MASTER (OCCURS) *
000300*     LK-SHAPE-COUNT    - NUMBER OF ROWS LOADED BY SECKMAIN     *
000310*     LK-SHAPE-TABLE    - IN-STORAGE SHAPES MASTER (OCCURS)    *
000320*                                                              *
000330*E    ERRORS DETECTED BY THIS ELEMENT..                        *
000340*     MATERIAL NOT FOUND, MULTIPLE MATERIALS MATCH THE BARE    *
000350*     NAME, FY GREATER THAN FU, SHAPE NOT FOUND, A NEEDED       *
000360*     SHAPE PROPERTY NOT PUBLISHED (SENTINEL VALUE), BAD        *
000370*     MEMBER TYPE OR DUCTILITY ON A WTR REQUEST, ZERO BRACE     *
000380*     LENGTH, UNKNOWN CANDIDATE SHAPE ON A LIGHTEST REQUEST.    *
000390*     ALL ARE REPORTED VIA RS-STATUS = 'ERR ' PLUS RS-MESSAGE.  *
000400*                                                              *
000410*C    ELEMENTS INVOKED BY THIS ELEMENT..                       *
000420*                                                              *
000430*     SECKMATH ---- SQRT / POWER PRIMITIVES                    *
000440*                                                              *
000450*U    USER CONSTANTS AND TABLES REFERENCED..                   *
000460*     LK-MATERIAL-TABLE AND LK-SHAPE-TABLE, PASSED DOWN FROM   *
000470*     SECKMAIN'S 1100/1150 MASTER-LOAD PARAGRAPHS.  THE SHAPES  *
000480*     TABLE IS IN SHP-NAME ASCENDING SEQUENCE AND IS BINARY     *
000490*     SEARCHED; THE MATERIALS TABLE IS NOT ASSUMED SORTED AND   *
000500*     IS SCANNED LINEARLY SO A DUPLICATE-NAME COLLISION CAN BE  *
000510*     DETECTED.                                                 *
000520*                                                              *
000530*    CHANGE LOG..                                               *
000540*    03/89  DLB  INITIAL RELEASE                                *
000550*    05/92  DLB  ADDED LIGHTEST-SHAPE CANDIDATE-LIST SEARCH     *
000560*                PER FIELD OFFICE REQUEST FOR PRELIMINARY       *
000570*                BRACE SIZING RUNS                              *
000580*    11/98  RMT  Y2K - NO DATE FIELDS IN THIS ELEMENT, REVIEWED *
000590*                AND SIGNED OFF, NO CHANGE REQUIRED             *
000600*    08/04  KPS  TICKET SE-1315 - MULTIPLE-MATERIAL-MATCH CASE  *
000610*                WAS SILENTLY USING THE FIRST ROW FOUND,        *
000620*                CORRECTED TO FLAG "MULTIPLE MATERIALS FOUND"   *
000630*                PER FIELD OFFICE QA REPORT ON JOB 44192        *
000635*    07/06  KPS  TICKET SE-1440 - MOVED THE LIGHTEST CANDIDATE   *
000636*                COUNT LITERAL TO A 77-LEVEL NAMED CONSTANT AND  *
000637*                ADDED AN ENTRY-COUNT TALLY PER SHOP STANDARDS   *
000638*                REVIEW                                         *
000640*    02/07  KPS  TICKET SE-1402 - BRACE-CAP Fe FORMULA WAS      *
000650*                SQUARING THE SLENDERNESS RATIO, DOES NOT MATCH *
000660*                THE MASTER SPEC SHEET - REMOVED THE SQUARE     *
000670*                                                              *
000680****************************************************************
000690 ENVIRONMENT DIVISION.
000700 CONFIGURATION SECTION.
000710 SPECIAL-NAMES.
000720     UPSI-0 IS SECKSTLD-TRACE-SW
000730         ON  SECKSTLD-TRACE-ON
000740         OFF SECKSTLD-TRACE-OFF.
000750 EJECT
000760 DATA DIVISION.
000770 WORKING-STORAGE SECTION.
000771****************************************************************
000772*    07/06  KPS  TICKET SE-1440 - PULLED THE LIGHTEST-CANDIDATE  *
000773*                COUNT LITERAL TO A 77-LEVEL NAMED CONSTANT AND  *
000774*                ADDED A 77-LEVEL ENTRY-COUNT TALLY PER FIELD    *
000775*                OFFICE REQUEST FOR SUBROUTINE-USAGE AUDIT       *
000776*                COUNTS, SAME AS SECKMATH                        *
000777****************************************************************
000778 77  WS-MAX-CANDIDATES               PIC S9(02) COMP VALUE 5.
000779 77  WS-ENTRY-COUNT                  PIC S9(07) COMP VALUE ZERO.
000780 01  FILLER                          PIC X(32)
000790     VALUE 'SECKSTLD WORKING STORAGE BEGINS'.
000800****************************************************************
000810*    MATH SUBROUTINE CALL AREA
000820****************************************************************
000830 01  MATH-CALL-AREA.
000840     05  WS-MATH-FUNCTION            PIC X(04).
000850     05  WS-MATH-ARG-1               PIC S9(09)V9(08) COMP-3.
000860     05  WS-MATH-ARG-2               PIC S9(09)V9(08) COMP-3.
000870     05  WS-MATH-RESULT              PIC S9(09)V9(08) COMP-3.
000880     05  WS-MATH-STATUS              PIC X(01).
000890         88  WS-MATH-OK                  VALUE '0'.
000900         88  WS-MATH-BAD                 VALUE '1'.
000910     05  FILLER                      PIC X(08) VALUE SPACES.
000920 EJECT
000930****************************************************************
000940*    SENTINEL "PROPERTY NOT PUBLISHED" CONSTANTS
000950****************************************************************
000960 01  SENTINEL-CONSTANTS.
000970     05  SENT-HTW-BF2TF              PIC 9(03)V99 VALUE 999.99.
000980     05  SENT-RY                     PIC 9(02)V999 VALUE 99.999.
000990 EJECT
001000****************************************************************
001010*    STEEL-MATERIALS WORK AREA - LINEAR SCAN, DUPLICATE CHECK
001020****************************************************************
001030 01  MATERIAL-SEARCH-AREA.
001040     05  WS-MAT-IDX                  PIC S9(04) COMP.
001050     05  WS-MAT-MATCH-COUNT          PIC S9(04) COMP.
001060     05  WS-MAT-FOUND-IDX            PIC S9(04) COMP.
001070     05  WS-MAT-E                    PIC S9(09) COMP-3.
001080     05  WS-EXPECTED-FY              PIC S9(07)V99 COMP-3.
001090     05  WS-EXPECTED-FU              PIC S9(07)V99 COMP-3.
001100     05  FILLER REDEFINES WS-EXPECTED-FU.
001110         10  WS-EXPECTED-FU-X        PIC X(06).
001120     05  WS-MAT-ERROR-SW             PIC X(01).
001130         88  WS-MAT-ERROR                VALUE 'Y'.
001140         88  WS-MAT-OK                   VALUE 'N'.
001150     05  FILLER                      PIC X(08) VALUE SPACES.
001160 EJECT
001170****************************************************************
001180*    STEEL-SHAPES WORK AREA - BINARY SEARCH ON SHP-NAME
001190****************************************************************
001200 01  SHAPE-SEARCH-AREA.
001210     05  WS-SHP-LOW                  PIC S9(04) COMP.
001220     05  WS-SHP-HIGH                 PIC S9(04) COMP.
001230     05  WS-SHP-MID                  PIC S9(04) COMP.
001240     05  WS-SHP-SEARCH-KEY           PIC X(16).
001250     05  WS-SHP-FOUND-SW             PIC X(01).
001260         88  WS-SHP-FOUND                VALUE 'Y'.
001270         88  WS-SHP-NOT-FOUND            VALUE 'N'.
001280     05  WS-SHP-FOUND-IDX            PIC S9(04) COMP.
001290     05  FILLER                      PIC X(08) VALUE SPACES.
001300 EJECT
001310****************************************************************
001320*    STEEL-LIGHTEST WORK AREA - UP TO 5 SPACE-SEPARATED NAMES
001330****************************************************************
001340 01  CANDIDATE-PARSE-AREA.
001350     05  WS-CAND-1                   PIC X(16).
001360     05  WS-CAND-2                   PIC X(16).
001370     05  WS-CAND-3                   PIC X(16).
001380     05  WS-CAND-4                   PIC X(16).
001390     05  WS-CAND-5                   PIC X(16).
001400 01  CANDIDATE-TABLE REDEFINES CANDIDATE-PARSE-AREA.
001410     05  WS-CAND-ENTRY OCCURS 5 TIMES INDEXED BY WS-CAND-IDX
001420                     PIC X(16).
001430 01  LIGHTEST-WORK-AREA.
001440     05  WS-LIGHT-BEST-W             PIC S9(04)V99 COMP-3.
001450     05  WS-LIGHT-BEST-NAME          PIC X(16).
001460     05  WS-LIGHT-BEST-FOUND-SW      PIC X(01).
001470         88  WS-LIGHT-BEST-FOUND         VALUE 'Y'.
001480         88  WS-LIGHT-NONE-YET           VALUE 'N'.
001490     05  WS-LIGHT-ERROR-SW           PIC X(01).
001500         88  WS-LIGHT-ERROR              VALUE 'Y'.
001510         88  WS-LIGHT-OK                 VALUE 'N'.
001520     05  FILLER                      PIC X(08) VALUE SPACES.
001530 EJECT
001540****************************************************************
001550*    STEEL-WTR-CHECK WORK AREA (AISC 341-16 TABLE D1.1)
001560****************************************************************
001570 01  WTR-WORK-AREA.
001580     05  WS-WTR-ROOT-ARG             PIC S9(05)V9(04) COMP-3.
001590     05  WS-WTR-ROOT                 PIC S9(03)V9(08) COMP-3.
001600     05  WS-WTR-HT                   PIC S9(03)V99    COMP-3.
001610     05  WS-WTR-BT                   PIC S9(03)V99    COMP-3.
001620     05  WS-WTR-HT-MAX               PIC S9(03)V9(08) COMP-3.
001630     05  WS-WTR-BT-MAX               PIC S9(03)V9(08) COMP-3.
001640     05  WS-WTR-ALT-HT-MAX           PIC S9(03)V9(08) COMP-3.
001650     05  WS-WTR-ERROR-SW             PIC X(01).
001660         88  WS-WTR-ERROR                VALUE 'Y'.
001670         88  WS-WTR-OK                   VALUE 'N'.
001680     05  FILLER                      PIC X(08) VALUE SPACES.
001690 EJECT
001700****************************************************************
001710*    STEEL-BRACE-CAP WORK AREA
001720****************************************************************
001730 01  BRACE-CAP-WORK-AREA.
001740     05  WS-BRACE-TENSION            PIC S9(07)V99 COMP-3.
001750     05  WS-BRACE-FE                 PIC S9(07)V99 COMP-3.
001760     05  WS-BRACE-PI-SQ              PIC S9(02)V9(04) COMP-3
001770                                      VALUE 9.8696.
001780     05  WS-BRACE-RATIO              PIC S9(03)V9(06) COMP-3.
001781     05  FILLER REDEFINES WS-BRACE-RATIO.
001782         10  WS-BRACE-RATIO-X        PIC X(08).
001790     05  WS-BRACE-POWER-RESULT       PIC S9(09)V9(08) COMP-3.
001800     05  WS-BRACE-FCRE               PIC S9(07)V99 COMP-3.
001810     05  WS-BRACE-COMPR-CAP          PIC S9(07)V99 COMP-3.
001820     05  WS-BRACE-COMPR-CAP-ALT      PIC S9(07)V99 COMP-3.
001830     05  WS-BRACE-POST-BUCKLE-CAP    PIC S9(07)V99 COMP-3.
001840     05  FILLER                      PIC X(08) VALUE SPACES.
001850 01  FILLER                          PIC X(32)
001860     VALUE 'SECKSTLD WORKING STORAGE ENDS  '.
001870 EJECT
001880 LINKAGE SECTION.
001890 01  LK-REQUEST.
001900     COPY SEREQREC.
001910 01  LK-RESULT.
001920     COPY SERSTREC.
001930 01  LK-MATERIAL-COUNT               PIC S9(04) COMP.
001940 01  LK-MATERIAL-TABLE.
001950     05  LK-MATERIAL-ROW OCCURS 500 TIMES
001960             INDEXED BY LK-MAT-IDX.
001970         COPY SEMATREC.
001980 01  LK-SHAPE-COUNT                   PIC S9(04) COMP.
001990 01  LK-SHAPE-TABLE.
002000     05  LK-SHAPE-ROW OCCURS 2000 TIMES
002010             INDEXED BY LK-SHP-IDX.
002020         COPY SESHPREC.
002030 EJECT
002040 PROCEDURE DIVISION USING LK-REQUEST LK-RESULT
002050             LK-MATERIAL-COUNT LK-MATERIAL-TABLE
002060             LK-SHAPE-COUNT LK-SHAPE-TABLE.
002070****************************************************************
002080*                        MAINLINE LOGIC                        *
002090****************************************************************
002100
002110 0000-CONTROL-PROCESS.
002115     ADD 1 TO WS-ENTRY-COUNT.
002120     MOVE RQ-TYPE  TO RS-TYPE.
002130     MOVE RQ-SHAPE TO RS-KEY.
002140     MOVE 'PASS' TO RS-STATUS.
002150     MOVE SPACES TO RS-MESSAGE.
002160     MOVE ZERO TO RS-VALUE-1 RS-VALUE-2 RS-VALUE-3
002170                  RS-VALUE-4 RS-VALUE-5.
002180     EVALUATE RQ-TYPE
002190         WHEN 'WTR'
002200             PERFORM 2000-CHECK-WTR THRU 2099-WTR-EXIT
002210         WHEN 'BRACE'
002220             PERFORM 3000-COMPUTE-BRACE-CAPACITY
002230                 THRU 3099-BRACE-EXIT
002240         WHEN 'LIGHTEST'
002250             MOVE SPACES TO RS-KEY
002260             PERFORM 1200-SELECT-LIGHTEST THRU 1299-LIGHTEST-EXIT
002270         WHEN OTHER
002280             MOVE 'ERR ' TO RS-STATUS
002290             MOVE 'UNKNOWN STEEL REQUEST TYPE' TO RS-MESSAGE
002300     END-EVALUATE.
002310     GOBACK.
002320 EJECT
002330****************************************************************
002340*    1000  STEEL-MATERIALS - LOOKUP BY BARE NAME.  MORE THAN    *
002350*    ONE MASTER ROW MATCHING THE NAME IS AMBIGUOUS (THE         *
002360*    REQUEST CARRIES NO APPLICATION CLASS TO DISCRIMINATE ON)   *
002370*    AND IS FLAGGED AS AN ERROR RATHER THAN GUESSED AT.         *
002380****************************************************************
002390
002400 1000-LOOKUP-MATERIAL.
002410     SET WS-MAT-OK TO TRUE.
002420     MOVE ZERO TO WS-MAT-MATCH-COUNT.
002430     PERFORM 1010-SCAN-MATERIAL-ROW THRU 1019-SCAN-MAT-EXIT
002440         VARYING WS-MAT-IDX FROM 1 BY 1
002450         UNTIL WS-MAT-IDX > LK-MATERIAL-COUNT.
002460     IF WS-MAT-MATCH-COUNT = 0
002470         MOVE 'ERR ' TO RS-STATUS
002480         MOVE 'MATERIAL NOT FOUND IN MASTER' TO RS-MESSAGE
002490         SET WS-MAT-ERROR TO TRUE
002500     ELSE
002510         IF WS-MAT-MATCH-COUNT > 1
002520             MOVE 'ERR ' TO RS-STATUS
002530             MOVE 'MULTIPLE MATERIALS FOUND' TO RS-MESSAGE
002540             SET WS-MAT-ERROR TO TRUE
002550         ELSE
002560             SET LK-MAT-IDX TO WS-MAT-FOUND-IDX
002570             IF MAT-FY(LK-MAT-IDX) > MAT-FU(LK-MAT-IDX)
002580                 MOVE 'ERR ' TO RS-STATUS
002590                 MOVE 'MATERIAL YIELD EXCEEDS TENSILE'
002600                     TO RS-MESSAGE
002610                 SET WS-MAT-ERROR TO TRUE
002620             ELSE
002630                 MOVE MAT-E(LK-MAT-IDX) TO WS-MAT-E
002640                 COMPUTE WS-EXPECTED-FY ROUNDED =
002650                     MAT-FY(LK-MAT-IDX) * MAT-RY(LK-MAT-IDX)
002660                 COMPUTE WS-EXPECTED-FU ROUNDED =
002670                     MAT-FU(LK-MAT-IDX) * MAT-RT(LK-MAT-IDX)
002680             END-IF
002690         END-IF
002700     END-IF.
002710 1099-MATERIAL-EXIT.
002720     EXIT.
002730 EJECT
002740 1010-SCAN-MATERIAL-ROW.
002750     IF MAT-NAME(WS-MAT-IDX) = RQ-MATERIAL
002760         ADD 1 TO WS-MAT-MATCH-COUNT
002770         MOVE WS-MAT-IDX TO WS-MAT-FOUND-IDX
002780     END-IF.
002790 1019-SCAN-MAT-EXIT.
002800     EXIT.
002810 EJECT
002820****************************************************************
002830*    1100  STEEL-SHAPES / PROPERTY-LOOKUP - BINARY SEARCH THE   *
002840*    SHAPES MASTER FOR ONE NAMED SHAPE.  KEY TO SEARCH ON IS    *
002850*    LEFT IN WS-SHP-SEARCH-KEY BY THE CALLING PARAGRAPH.        *
002860****************************************************************
002870
002880 1100-LOOKUP-SHAPE.
002890     SET WS-SHP-NOT-FOUND TO TRUE.
002900     MOVE 1 TO WS-SHP-LOW.
002910     MOVE LK-SHAPE-COUNT TO WS-SHP-HIGH.
002920     PERFORM 1110-SHAPE-BIN-STEP THRU 1119-SHP-STEP-EXIT
002930         UNTIL WS-SHP-LOW > WS-SHP-HIGH OR WS-SHP-FOUND.
002940 1199-SHAPE-EXIT.
002950     EXIT.
002960 EJECT
002970 1110-SHAPE-BIN-STEP.
002980     COMPUTE WS-SHP-MID = (WS-SHP-LOW + WS-SHP-HIGH) / 2.
002990     SET LK-SHP-IDX TO WS-SHP-MID.
003000     IF SHP-NAME(LK-SHP-IDX) = WS-SHP-SEARCH-KEY
003010         SET WS-SHP-FOUND TO TRUE
003020         MOVE WS-SHP-MID TO WS-SHP-FOUND-IDX
003030     ELSE
003040         IF SHP-NAME(LK-SHP-IDX) < WS-SHP-SEARCH-KEY
003050             COMPUTE WS-SHP-LOW = WS-SHP-MID + 1
003060         ELSE
003070             COMPUTE WS-SHP-HIGH = WS-SHP-MID - 1
003080         END-IF
003090     END-IF.
003100 1119-SHP-STEP-EXIT.
003110     EXIT.
003120 EJECT
003130****************************************************************
003140*    1200  STEEL-LIGHTEST - RQ-SHAPES CARRIES UP TO 5 SPACE-    *
003150*    SEPARATED CANDIDATE SHAPE NAMES.  RETURNS THE LIGHTEST     *
003160*    (LOWEST SHP-W) CANDIDATE.  FIRST-ENCOUNTERED MINIMUM WINS  *
003170*    TIES.  AN UNKNOWN CANDIDATE NAME FAILS THE WHOLE REQUEST.  *
003180****************************************************************
003190
003200 1200-SELECT-LIGHTEST.
003210     MOVE SPACES TO CANDIDATE-PARSE-AREA.
003220     UNSTRING RQ-SHAPES DELIMITED BY ALL SPACES
003230         INTO WS-CAND-1 WS-CAND-2 WS-CAND-3 WS-CAND-4 WS-CAND-5.
003240     SET WS-LIGHT-NONE-YET TO TRUE.
003250     SET WS-LIGHT-OK TO TRUE.
003260     PERFORM 1210-SCAN-CANDIDATE THRU 1219-CAND-EXIT
003270         VARYING WS-CAND-IDX FROM 1 BY 1
003280         UNTIL WS-CAND-IDX > WS-MAX-CANDIDATES OR WS-LIGHT-ERROR.
003290     IF WS-LIGHT-OK
003300         IF WS-LIGHT-NONE-YET
003310             MOVE 'ERR ' TO RS-STATUS
003320             MOVE 'NO CANDIDATE SHAPES SUPPLIED' TO RS-MESSAGE
003330         ELSE
003340             MOVE WS-LIGHT-BEST-NAME TO RS-KEY
003350             MOVE WS-LIGHT-BEST-W TO RS-VALUE-1
003360         END-IF
003370     END-IF.
003380 1299-LIGHTEST-EXIT.
003390     EXIT.
003400 EJECT
003410 1210-SCAN-CANDIDATE.
003420     IF WS-CAND-ENTRY(WS-CAND-IDX) NOT = SPACES
003430         MOVE WS-CAND-ENTRY(WS-CAND-IDX) TO WS-SHP-SEARCH-KEY
003440         PERFORM 1100-LOOKUP-SHAPE THRU 1199-SHAPE-EXIT
003450         IF WS-SHP-NOT-FOUND
003460             MOVE 'ERR ' TO RS-STATUS
003470             MOVE 'CANDIDATE SHAPE NOT FOUND IN MASTER'
003480                 TO RS-MESSAGE
003490             SET WS-LIGHT-ERROR TO TRUE
003500         ELSE
003510             SET LK-SHP-IDX TO WS-SHP-FOUND-IDX
003520             IF WS-LIGHT-NONE-YET
003530                OR SHP-W(LK-SHP-IDX) < WS-LIGHT-BEST-W
003540                 MOVE SHP-W(LK-SHP-IDX) TO WS-LIGHT-BEST-W
003550                 MOVE SHP-NAME(LK-SHP-IDX) TO WS-LIGHT-BEST-NAME
003560                 SET WS-LIGHT-BEST-FOUND TO TRUE
003570             END-IF
003580         END-IF
003590     END-IF.
003600 1219-CAND-EXIT.
003610     EXIT.
003620 EJECT
003630****************************************************************
003640*    2000  STEEL-WTR-CHECK - WIDTH-TO-THICKNESS RATIO VERSUS    *
003650*    THE AISC 341-16 TABLE D1.1 LIMITS.  root = sqrt(E/eFy).    *
003660****************************************************************
003670
003680 2000-CHECK-WTR.
003710     PERFORM 1000-LOOKUP-MATERIAL THRU 1099-MATERIAL-EXIT.
003720     IF RS-STATUS = 'PASS'
003730         MOVE RQ-SHAPE TO WS-SHP-SEARCH-KEY
003740         PERFORM 1100-LOOKUP-SHAPE THRU 1199-SHAPE-EXIT
003750         IF WS-SHP-NOT-FOUND
003760             MOVE 'ERR ' TO RS-STATUS
003770             MOVE 'SHAPE NOT FOUND IN MASTER' TO RS-MESSAGE
003780         ELSE
003790             SET LK-SHP-IDX TO WS-SHP-FOUND-IDX
003800             IF SHP-HTW(LK-SHP-IDX) = SENT-HTW-BF2TF
003810                OR SHP-BF2TF(LK-SHP-IDX) = SENT-HTW-BF2TF
003820                 MOVE 'ERR ' TO RS-STATUS
003830                 MOVE 'SHAPE PROPERTY NOT PUBLISHED'
003840                     TO RS-MESSAGE
003850             ELSE
003860                 PERFORM 2100-COMPUTE-WTR-LIMITS
003870                     THRU 2199-LIMITS-EXIT
003880             END-IF
003890         END-IF
003900     END-IF.
003910 2099-WTR-EXIT.
003920     EXIT.
003930 EJECT
003940 2100-COMPUTE-WTR-LIMITS.
003950     SET WS-WTR-OK TO TRUE.
003960     MOVE SHP-HTW(LK-SHP-IDX)   TO WS-WTR-HT.
003970     MOVE SHP-BF2TF(LK-SHP-IDX) TO WS-WTR-BT.
003980     COMPUTE WS-WTR-ROOT-ARG ROUNDED = WS-MAT-E / WS-EXPECTED-FY.
003990     MOVE 'SQRT' TO WS-MATH-FUNCTION.
004000     MOVE WS-WTR-ROOT-ARG TO WS-MATH-ARG-1.
004010     CALL 'SECKMATH' USING MATH-CALL-AREA.
004040     MOVE WS-MATH-RESULT TO WS-WTR-ROOT.
004050     EVALUATE RQ-MEMTYPE
004060         WHEN 'BRACE'
004070             COMPUTE WS-WTR-HT-MAX ROUNDED = 1.57 * WS-WTR-ROOT
004080             COMPUTE WS-WTR-BT-MAX ROUNDED = 1.57 * WS-WTR-ROOT
004090         WHEN 'BEAM'
004100         WHEN 'COLUMN'
004110             PERFORM 2110-COMPUTE-BEAM-COLUMN-LIMITS
004120                 THRU 2119-BC-LIMITS-EXIT
004130         WHEN OTHER
004140             MOVE 'ERR ' TO RS-STATUS
004150             MOVE 'INVALID MEMBER TYPE ON WTR REQUEST'
004160                 TO RS-MESSAGE
004170             SET WS-WTR-ERROR TO TRUE
004180     END-EVALUATE.
004190     IF WS-WTR-OK
004200         MOVE WS-WTR-HT     TO RS-VALUE-1
004210         MOVE WS-WTR-HT-MAX TO RS-VALUE-2
004220         MOVE WS-WTR-BT     TO RS-VALUE-3
004230         MOVE WS-WTR-BT-MAX TO RS-VALUE-4
004240         IF WS-WTR-HT NOT > WS-WTR-HT-MAX
004250            AND WS-WTR-BT NOT > WS-WTR-BT-MAX
004260             MOVE 'PASS' TO RS-STATUS
004270         ELSE
004280             MOVE 'FAIL' TO RS-STATUS
004290         END-IF
004300     END-IF.
004310 2199-LIMITS-EXIT.
004320     EXIT.
004330 EJECT
004340 2110-COMPUTE-BEAM-COLUMN-LIMITS.
004350     EVALUATE RQ-DUCT
004360         WHEN 'MODERATE'
004370             COMPUTE WS-WTR-BT-MAX ROUNDED = 0.40 * WS-WTR-ROOT
004380             IF RQ-CA NOT > 0.114
004390                 COMPUTE WS-WTR-HT-MAX ROUNDED =
004400                     3.96 * WS-WTR-ROOT * (1 - (3.04 * RQ-CA))
004410             ELSE
004420                 COMPUTE WS-WTR-HT-MAX ROUNDED =
004430                     1.29 * WS-WTR-ROOT * (2.12 - RQ-CA)
004440                 COMPUTE WS-WTR-ALT-HT-MAX ROUNDED =
004450                     1.57 * WS-WTR-ROOT
004460                 IF WS-WTR-ALT-HT-MAX > WS-WTR-HT-MAX
004470                     MOVE WS-WTR-ALT-HT-MAX TO WS-WTR-HT-MAX
004480                 END-IF
004490             END-IF
004500         WHEN 'HIGH'
004510             COMPUTE WS-WTR-BT-MAX ROUNDED = 0.32 * WS-WTR-ROOT
004520             IF RQ-CA NOT > 0.114
004530                 COMPUTE WS-WTR-HT-MAX ROUNDED =
004540                     2.57 * WS-WTR-ROOT * (1 - (1.04 * RQ-CA))
004550             ELSE
004560                 COMPUTE WS-WTR-HT-MAX ROUNDED =
004570                     0.88 * WS-WTR-ROOT * (2.68 - RQ-CA)
004580                 COMPUTE WS-WTR-ALT-HT-MAX ROUNDED =
004590                     1.57 * WS-WTR-ROOT
004600                 IF WS-WTR-ALT-HT-MAX > WS-WTR-HT-MAX
004610                     MOVE WS-WTR-ALT-HT-MAX TO WS-WTR-HT-MAX
004620                 END-IF
004630             END-IF
004640         WHEN OTHER
004650             MOVE 'ERR ' TO RS-STATUS
004660             MOVE 'INVALID DUCTILITY ON WTR REQUEST'
004670                 TO RS-MESSAGE
004680             SET WS-WTR-ERROR TO TRUE
004690     END-EVALUATE.
004700 2119-BC-LIMITS-EXIT.
004710     EXIT.
004720 EJECT
004730****************************************************************
004740*    3000  STEEL-BRACE-CAP - TENSION, COMPRESSION AND POST-     *
004750*    BUCKLING CAPACITY OF THE BRACE MEMBER.                     *
004760*      Fe   = (PI SQUARED * E) / (L / ry)   [NOT SQUARED -      *
004770*             MATCHES THE SOURCE FORMULA, NOT THE TEXTBOOK ONE] *
004780*      RATIO = eFy / Fe                                        *
004790*      IF RATIO <= 2.25: FCRE = 0.658 ** RATIO * eFy            *
004800*      ELSE:             FCRE = 0.877 * Fe                     *
004810*      TENSION      = eFy * SHP-A                               *
004820*      COMPRESSION  = MIN(TENSION, (1/0.877) * FCRE * SHP-A)    *
004830*      POST-BUCKLING = 0.3 * COMPRESSION                        *
004840****************************************************************
004850
004860 3000-COMPUTE-BRACE-CAPACITY.
004870     PERFORM 1000-LOOKUP-MATERIAL THRU 1099-MATERIAL-EXIT.
004880     IF RS-STATUS = 'PASS'
004890         MOVE RQ-SHAPE TO WS-SHP-SEARCH-KEY
004900         PERFORM 1100-LOOKUP-SHAPE THRU 1199-SHAPE-EXIT
004910         IF WS-SHP-NOT-FOUND
004920             MOVE 'ERR ' TO RS-STATUS
004930             MOVE 'SHAPE NOT FOUND IN MASTER' TO RS-MESSAGE
004940         ELSE
004950             SET LK-SHP-IDX TO WS-SHP-FOUND-IDX
004960             IF SHP-RY(LK-SHP-IDX) = SENT-RY
004970                 MOVE 'ERR ' TO RS-STATUS
004980                 MOVE 'SHAPE PROPERTY NOT PUBLISHED'
004990                     TO RS-MESSAGE
005000             ELSE
005010                 IF RQ-LENGTH NOT > ZERO
005020                     MOVE 'ERR ' TO RS-STATUS
005030                     MOVE 'BRACE LENGTH MUST BE GREATER THAN ZERO'
005040                         TO RS-MESSAGE
005050                 ELSE
005060                     PERFORM 3100-BRACE-CAP-COMPUTE
005070                         THRU 3199-BRACE-CAP-EXIT
005080                 END-IF
005090             END-IF
005100         END-IF
005110     END-IF.
005120 3099-BRACE-EXIT.
005130     EXIT.
005140 EJECT
005150 3100-BRACE-CAP-COMPUTE.
005160     COMPUTE WS-BRACE-FE ROUNDED =
005170         (WS-BRACE-PI-SQ * WS-MAT-E) /
005180         (RQ-LENGTH / SHP-RY(LK-SHP-IDX)).
005190     COMPUTE WS-BRACE-RATIO ROUNDED = WS-EXPECTED-FY / WS-BRACE-FE.
005200     IF WS-BRACE-RATIO NOT > 2.25
005210         MOVE 'POWR' TO WS-MATH-FUNCTION
005220         MOVE 0.658 TO WS-MATH-ARG-1
005230         MOVE WS-BRACE-RATIO TO WS-MATH-ARG-2
005240         CALL 'SECKMATH' USING MATH-CALL-AREA
005270         MOVE WS-MATH-RESULT TO WS-BRACE-POWER-RESULT
005280         COMPUTE WS-BRACE-FCRE ROUNDED =
005290             WS-BRACE-POWER-RESULT * WS-EXPECTED-FY
005300     ELSE
005310         COMPUTE WS-BRACE-FCRE ROUNDED = 0.877 * WS-BRACE-FE
005320     END-IF.
005330     COMPUTE WS-BRACE-TENSION ROUNDED =
005340         WS-EXPECTED-FY * SHP-A(LK-SHP-IDX).
005350     COMPUTE WS-BRACE-COMPR-CAP-ALT ROUNDED =
005360         (WS-BRACE-FCRE * SHP-A(LK-SHP-IDX)) / 0.877.
005370     IF WS-BRACE-TENSION < WS-BRACE-COMPR-CAP-ALT
005380         MOVE WS-BRACE-TENSION TO WS-BRACE-COMPR-CAP
005390     ELSE
005400         MOVE WS-BRACE-COMPR-CAP-ALT TO WS-BRACE-COMPR-CAP
005410     END-IF.
005420     COMPUTE WS-BRACE-POST-BUCKLE-CAP ROUNDED =
005430         0.3 * WS-BRACE-COMPR-CAP.
005440     MOVE WS-BRACE-TENSION TO RS-VALUE-1.
005450     MOVE WS-BRACE-COMPR-CAP TO RS-VALUE-2.
005460     MOVE WS-BRACE-POST-BUCKLE-CAP TO RS-VALUE-3.
005470 3199-BRACE-CAP-EXIT.
005480     EXIT.

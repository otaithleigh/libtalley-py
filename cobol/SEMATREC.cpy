000100************************************************************SEMATREC
000200*                                                            SEMATREC
000300*    SEMATREC  -  MATERIAL MASTER RECORD LAYOUT               SEMATREC
000400*                                                            SEMATREC
000500*    ONE ENTRY PER STEEL MATERIAL (A992, A500, ETC).          SEMATREC
000600*    KEYED BY MAT-NAME; MAT-APPL FURTHER QUALIFIES THE KEY    SEMATREC
000700*    WHEN MORE THAN ONE APPLICATION CLASS SHARES A NAME.      SEMATREC
000800*                                                            SEMATREC
000900*    03/89  DLB  INITIAL RELEASE                              SEMATREC
001000************************************************************SEMATREC
001100    05  MAT-NAME                    PIC X(12).                SEMATREC
001200    05  MAT-APPL                    PIC X(12).                SEMATREC
001300    05  MAT-E                       PIC 9(09).                SEMATREC
001400    05  MAT-FY                      PIC 9(06).                SEMATREC
001500    05  MAT-FU                      PIC 9(06).                SEMATREC
001600    05  MAT-RY                      PIC 9V99.                 SEMATREC
001700    05  MAT-RT                      PIC 9V99.                 SEMATREC
001800    05  FILLER                      PIC X(29).                SEMATREC

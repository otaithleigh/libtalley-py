000010 IDENTIFICATION DIVISION.
000020 PROGRAM-ID. SECKMAIN.
000030 AUTHOR. D. L. BRISCOE.
000040 INSTALLATION. STRUCTURAL ENGINEERING SYSTEMS - BATCH GROUP.
000050 DATE-WRITTEN. 03/1989.
000060 DATE-COMPILED.
000070 SECURITY. UNCLASSIFIED - INTERNAL USE ONLY.
000080****************************************************************
000090*                                                              *
000100*A    ABSTRACT..                                               *
000110*  NIGHTLY BATCH DRIVER FOR THE STRUCTURAL DESIGN CHECK RUN.   *
000120*  LOADS THE MATERIALS AND SHAPES MASTERS INTO STORAGE, THEN   *
000130*  READS THE REQUESTS TRANSACTION FILE ONE RECORD AT A TIME,   *
000140*  DISPATCHING EACH REQUEST TO THE APPROPRIATE CALLED RULES    *
000150*  SUBPROGRAM (SECKP695 FOR FEMA P695 SEISMIC PERFORMANCE      *
000160*  REQUESTS, SECKSTLD FOR AISC 341 STEEL DESIGN REQUESTS).     *
000170*  EACH RESULT IS WRITTEN TO THE RESULTS FILE AND ECHOED AS A  *
000180*  DETAIL LINE ON THE PRINTED REGISTER.  CONTROL TOTALS ARE    *
000190*  ACCUMULATED THROUGHOUT THE RUN AND BOXED AT END OF JOB.      *
000200*                                                              *
000210*J    JCL..                                                    *
000220*                                                              *
000230* //SECKMAIN EXEC PGM=SECKMAIN                                 *
000240* //STEPLIB  DD DISP=SHR,DSN=SE.PROD.LOADLIB                   *
000250* //MATFILE  DD DISP=SHR,DSN=SE.PROD.MATERIALS.MASTER          *
000260* //SHPFILE  DD DISP=SHR,DSN=SE.PROD.SHAPES.MASTER             *
000270* //REQFILE  DD DISP=SHR,DSN=SE.PROD.CHECK.REQUESTS            *
000280* //RESFILE  DD DISP=(,CATLG,CATLG),                           *
000290* //            DSN=SE.PROD.CHECK.RESULTS,                     *
000300* //            UNIT=USER,SPACE=(CYL,(10,5),RLSE),             *
000310* //            DCB=(RECFM=FB,LRECL=133,BLKSIZE=0)             *
000320* //RPTFILE  DD SYSOUT=*                                       *
000330* //SYSOUT   DD SYSOUT=*                                       *
000340*                                                              *
000350*P    ENTRY PARAMETERS..                                       *
000360*     NONE.                                                     *
000370*                                                              *
000380*E    ERRORS DETECTED BY THIS ELEMENT..                        *
000390*     I/O ERROR OPENING/READING/WRITING ANY OF THE FIVE FILES  *
000400*     BELOW ABENDS THE RUN THROUGH EOJ9900-ABEND.  A BUSINESS  *
000410*     RULE VIOLATION ON A SINGLE REQUEST DOES NOT ABEND THE    *
000420*     RUN - IT IS REPORTED ON RESFILE/RPTFILE AS RS-STATUS     *
000430*     'ERR ' AND THE RUN CONTINUES WITH THE NEXT REQUEST.      *
000440*                                                              *
000450*C    ELEMENTS INVOKED BY THIS ELEMENT..                        *
000460*                                                              *
000470*     SECKP695 ---- FEMA P695 SEISMIC PERFORMANCE RULES        *
000480*     SECKSTLD ---- AISC 341 STEEL DESIGN RULES                *
000490*     SECKBOXR ---- BOXED REPORT-BLOCK FORMATTER                *
000500*                                                              *
000510*U    USER CONSTANTS AND TABLES REFERENCED..                   *
000520*     NONE.                                                     *
000530*                                                              *
000540*    CHANGE LOG..                                               *
000550*    03/89  DLB  INITIAL RELEASE                                *
000560*    05/92  DLB  ADDED LIGHTEST DISPATCH FOR STEEL-SHAPES        *
000570*                LIGHTEST-CANDIDATE REQUESTS                    *
000580*    09/94  DLB  RAISED SHAPES MASTER TABLE FROM 800 TO 2000    *
000590*                ENTRIES - MANUAL COVERAGE EXPANDED             *
000600*    11/98  RMT  Y2K - WS-CURRENT-DATE PRINTED ON THE REGISTER  *
000610*                HEADER ONLY, NO STORED/COMPARED CENTURY LOGIC. *
000620*                REVIEWED, NO CHANGE REQUIRED                   *
000630*    06/02  KPS  TICKET SE-0980 - CONTROL TOTALS BLOCK NOW      *
000640*                COUNTS ERRORS SEPARATE FROM FAILED CHECKS      *
000650*                (A FAILED CHECK IS A VALID RESULT; AN ERROR    *
000660*                IS A REQUEST WE COULD NOT EVALUATE AT ALL)     *
000670*    04/06  KPS  TICKET SE-1290 - PAGE BREAK ADDED TO THE       *
000680*                PRINTED REGISTER, 50 DETAIL LINES PER PAGE     *
000681*    07/06  KPS  TICKET SE-1440 - DL-VALUE-1..5 EDIT PICTURE     *
000682*                WAS 13 BYTES, OVERRUNNING THE 132-BYTE RPTFILE  *
000683*                RECORD AND SILENTLY DROPPING THE TAIL OF        *
000684*                DL-MESSAGE ON WRITE.  NARROWED THE VALUE        *
000685*                COLUMNS TO THE STANDARD 12-BYTE EDIT, REBUILT   *
000686*                THE DETAIL/HEADER-3 LINES TO FOOT AT 132 BYTES, *
000687*                AND MOVED THE TOTALS-BOX WIDTH AND ABEND RETURN *
000688*                CODE OUT TO 77-LEVEL NAMED CONSTANTS            *
000689*                                                              *
000700****************************************************************
000710 ENVIRONMENT DIVISION.
000720 CONFIGURATION SECTION.
000730 SOURCE-COMPUTER. SE-PROD-CPU.
000740 OBJECT-COMPUTER. SE-PROD-CPU.
000750 SPECIAL-NAMES.
000760     C01 IS TOP-OF-FORM
000770     UPSI-0 IS SECKMAIN-TRACE-SW
000780         ON  SECKMAIN-TRACE-ON
000790         OFF SECKMAIN-TRACE-OFF.
000800 INPUT-OUTPUT SECTION.
000810 FILE-CONTROL.
000820     SELECT MATERIALS-FILE ASSIGN TO MATFILE
000830         FILE STATUS IS WS-MATFILE-STATUS.
000840     SELECT SHAPES-FILE ASSIGN TO SHPFILE
000850         FILE STATUS IS WS-SHPFILE-STATUS.
000860     SELECT REQUESTS-FILE ASSIGN TO REQFILE
000870         FILE STATUS IS WS-REQFILE-STATUS.
000880     SELECT RESULTS-FILE ASSIGN TO RESFILE
000890         FILE STATUS IS WS-RESFILE-STATUS.
000900     SELECT REPORT-FILE ASSIGN TO RPTFILE
000910         FILE STATUS IS WS-RPTFILE-STATUS.
000920 EJECT
000930 DATA DIVISION.
000940 FILE SECTION.
000950 FD  MATERIALS-FILE
000960     RECORDING MODE IS F
000970     BLOCK CONTAINS 0 RECORDS.
000980 01  MATERIAL-RECORD-IN.
000990     COPY SEMATREC.
001000 FD  SHAPES-FILE
001010     RECORDING MODE IS F
001020     BLOCK CONTAINS 0 RECORDS.
001030 01  SHAPE-RECORD-IN.
001040     COPY SESHPREC.
001050 FD  REQUESTS-FILE
001060     RECORDING MODE IS F
001070     BLOCK CONTAINS 0 RECORDS.
001080 01  REQUEST-RECORD-IN.
001090     COPY SEREQREC.
001100 FD  RESULTS-FILE
001110     RECORDING MODE IS F
001120     BLOCK CONTAINS 0 RECORDS.
001130 01  RESULT-RECORD-OUT.
001140     COPY SERSTREC.
001150 FD  REPORT-FILE
001160     RECORDING MODE IS F
001170     BLOCK CONTAINS 0 RECORDS.
001180 01  REPORT-LINE                     PIC X(132).
001190 EJECT
001200 WORKING-STORAGE SECTION.
001201****************************************************************
001202*    07/06  KPS  TICKET SE-1440 - PULLED TWO HARD-CODED         *
001203*                LITERALS (TOTALS-BOX WIDTH, ABEND RETURN CODE) *
001204*                OUT TO 77-LEVEL NAMED CONSTANTS PER SHOP        *
001205*                STANDARDS REVIEW                                *
001206****************************************************************
001207 77  WS-TOTALS-BOX-WIDTH             PIC S9(03) COMP VALUE 60.
001208 77  WS-ABEND-RETURN-CODE            PIC S9(03) COMP VALUE 16.
001210 01  FILLER                          PIC X(32)
001220     VALUE 'SECKMAIN WORKING STORAGE BEGINS'.
001230****************************************************************
001240*    FILE STATUS AREA
001250****************************************************************
001260 01  FILE-STATUS-AREA.
001270     05  WS-MATFILE-STATUS           PIC X(02).
001280         88  WS-MATFILE-OK               VALUE '00'.
001290         88  WS-MATFILE-EOF               VALUE '10'.
001300     05  WS-SHPFILE-STATUS           PIC X(02).
001310         88  WS-SHPFILE-OK               VALUE '00'.
001320         88  WS-SHPFILE-EOF               VALUE '10'.
001330     05  WS-REQFILE-STATUS           PIC X(02).
001340         88  WS-REQFILE-OK               VALUE '00'.
001350         88  WS-REQFILE-EOF               VALUE '10'.
001360     05  WS-RESFILE-STATUS           PIC X(02).
001370         88  WS-RESFILE-OK               VALUE '00'.
001380     05  WS-RPTFILE-STATUS           PIC X(02).
001390         88  WS-RPTFILE-OK               VALUE '00'.
001400 EJECT
001410****************************************************************
001420*    SWITCHES AREA
001430****************************************************************
001440 01  SWITCHES-AREA.
001450     05  END-OF-FILE-INDICATOR       PIC X(01).
001460         88  END-OF-FILE                 VALUE 'Y'.
001470         88  CONTINUE-PROCESSING         VALUE 'N'.
001480     05  WS-DISPATCH-ERROR-SW        PIC X(01).
001490         88  WS-DISPATCH-ERROR           VALUE 'Y'.
001500         88  WS-DISPATCH-OK              VALUE 'N'.
001510     05  FILLER                      PIC X(08) VALUE SPACES.
001520 EJECT
001530****************************************************************
001540*    MATERIALS MASTER TABLE - LOADED ONCE AT INITIALIZATION,     *
001550*    SEARCHED BY SECKSTLD WITH A LINEAR SCAN (DUPLICATE-NAME     *
001560*    MATCHES MUST BE DETECTED, SO THE TABLE IS NOT ASSUMED       *
001570*    UNIQUE-KEYED OR IN ANY PARTICULAR SEQUENCE)                 *
001580****************************************************************
001590 01  MATERIAL-TABLE-AREA.
001600     05  WS-MATERIAL-COUNT           PIC S9(04) COMP.
001610     05  FILLER REDEFINES WS-MATERIAL-COUNT.
001620         10  WS-MATERIAL-COUNT-X     PIC X(02).
001630     05  WS-MATERIAL-TABLE.
001640         10  WS-MATERIAL-ROW OCCURS 500 TIMES
001650                     INDEXED BY WS-MAT-LOAD-IDX.
001660             COPY SEMATREC.
001670 EJECT
001680****************************************************************
001690*    SHAPES MASTER TABLE - LOADED ONCE AT INITIALIZATION.        *
001700*    THE MASTER FILE IS MAINTAINED IN SHP-NAME ASCENDING         *
001710*    SEQUENCE SO SECKSTLD CAN BINARY-SEARCH THE IN-STORAGE       *
001720*    TABLE RATHER THAN SCANNING IT END TO END.                   *
001730****************************************************************
001740 01  SHAPE-TABLE-AREA.
001750     05  WS-SHAPE-COUNT              PIC S9(04) COMP.
001760     05  FILLER REDEFINES WS-SHAPE-COUNT.
001770         10  WS-SHAPE-COUNT-X        PIC X(02).
001780     05  WS-SHAPE-TABLE.
001790         10  WS-SHAPE-ROW OCCURS 2000 TIMES
001800                     INDEXED BY WS-SHP-LOAD-IDX.
001810             COPY SESHPREC.
001820 EJECT
001830****************************************************************
001840*    RUN-DATE / PAGE-CONTROL WORK AREA
001850****************************************************************
001860 01  DATE-WORK-AREA.
001870     05  WS-CURRENT-DATE             PIC 9(06).
001880     05  WS-CURRENT-DATE-R REDEFINES WS-CURRENT-DATE.
001890         10  WS-CURR-YY              PIC 9(02).
001900         10  WS-CURR-MM              PIC 9(02).
001910         10  WS-CURR-DD              PIC 9(02).
001920     05  WS-PRINT-DATE.
001930         10  WS-PRINT-MM             PIC 9(02).
001940         10  FILLER                  PIC X(01) VALUE '/'.
001950         10  WS-PRINT-DD             PIC 9(02).
001960         10  FILLER                  PIC X(01) VALUE '/'.
001970         10  WS-PRINT-CC             PIC 9(02) VALUE 19.
001980         10  WS-PRINT-YY             PIC 9(02).
001990 01  PAGE-CONTROL-AREA.
002000     05  WS-PAGE-NUMBER              PIC S9(03) COMP VALUE 0.
002010     05  WS-LINE-COUNT               PIC S9(03) COMP VALUE 99.
002020     05  WS-LINES-PER-PAGE           PIC S9(03) COMP VALUE 50.
002030 EJECT
002040****************************************************************
002050*    CONTROL TOTALS - ACCUMULATED ONE REQUEST AT A TIME,         *
002060*    BOXED AND PRINTED AT END OF JOB BY 3000-PRINT-TOTALS-BLOCK  *
002070****************************************************************
002080 01  CONTROL-TOTALS-AREA.
002090     05  WS-CT-READ                  PIC S9(07) COMP VALUE 0.
002100     05  WS-CT-WTR                   PIC S9(07) COMP VALUE 0.
002110     05  WS-CT-BRACE                 PIC S9(07) COMP VALUE 0.
002120     05  WS-CT-LIGHTEST              PIC S9(07) COMP VALUE 0.
002130     05  WS-CT-P695                  PIC S9(07) COMP VALUE 0.
002140     05  WS-CT-PASS                  PIC S9(07) COMP VALUE 0.
002150     05  WS-CT-FAIL                  PIC S9(07) COMP VALUE 0.
002160     05  WS-CT-ERROR                 PIC S9(07) COMP VALUE 0.
002170     05  FILLER                      PIC X(08) VALUE SPACES.
002180 EJECT
002190****************************************************************
002200*    DETAIL / HEADER PRINT LINES                                *
002201*    07/06  KPS  TICKET SE-1440 - VALUE-1..5 EDIT PICTURE WAS    *
002202*                13 BYTES, PUSHING THE LINE TO 147 BYTES AGAINST *
002203*                A 132-BYTE RPTFILE RECORD - WRITE WAS SILENTLY  *
002204*                TRUNCATING RS-MESSAGE ON EVERY DETAIL LINE.     *
002205*                NARROWED EACH VALUE COLUMN TO THE STANDARD      *
002206*                12-BYTE NUMERIC EDIT AND REBUILT THE WHOLE LINE *
002207*                TO FOOT AT EXACTLY 132 BYTES.                   *
002208****************************************************************
002220 01  DETAIL-PRINT-LINE.
002230     05  DL-TYPE                     PIC X(08).
002240     05  FILLER                      PIC X(01) VALUE SPACES.
002250     05  DL-KEY                      PIC X(16).
002260     05  FILLER                      PIC X(01) VALUE SPACES.
002270     05  DL-STATUS                   PIC X(04).
002280     05  FILLER                      PIC X(01) VALUE SPACES.
002290     05  DL-VALUE-1                  PIC ---,--9.9999.
002300     05  DL-VALUE-2                  PIC ---,--9.9999.
002310     05  DL-VALUE-3                  PIC ---,--9.9999.
002320     05  DL-VALUE-4                  PIC ---,--9.9999.
002330     05  DL-VALUE-5                  PIC ---,--9.9999.
002340     05  FILLER                      PIC X(01) VALUE SPACES.
002350     05  DL-MESSAGE                  PIC X(38).
002360     05  FILLER                      PIC X(02) VALUE SPACES.
002370 01  HEADER-PRINT-LINE-1.
002380     05  FILLER                      PIC X(30) VALUE SPACES.
002390     05  FILLER                      PIC X(33)
002400         VALUE 'STRUCTURAL DESIGN CHECK REGISTER'.
002410     05  FILLER                      PIC X(15) VALUE SPACES.
002420     05  FILLER                      PIC X(05) VALUE 'PAGE '.
002430     05  HL1-PAGE                    PIC ZZ9.
002440     05  FILLER                      PIC X(46) VALUE SPACES.
002450 01  HEADER-PRINT-LINE-2.
002460     05  FILLER                      PIC X(05) VALUE 'DATE '.
002470     05  HL2-DATE                    PIC X(08).
002480     05  FILLER                      PIC X(119) VALUE SPACES.
002490 01  HEADER-PRINT-LINE-3.
002500     05  FILLER                      PIC X(08) VALUE 'TYPE'.
002510     05  FILLER                      PIC X(01) VALUE SPACES.
002520     05  FILLER                      PIC X(16) VALUE 'KEY'.
002530     05  FILLER                      PIC X(01) VALUE SPACES.
002540     05  FILLER                      PIC X(04) VALUE 'STAT'.
002550     05  FILLER                      PIC X(01) VALUE SPACES.
002560     05  FILLER                      PIC X(12) VALUE 'VALUE-1'.
002570     05  FILLER                      PIC X(12) VALUE 'VALUE-2'.
002580     05  FILLER                      PIC X(12) VALUE 'VALUE-3'.
002590     05  FILLER                      PIC X(12) VALUE 'VALUE-4'.
002600     05  FILLER                      PIC X(12) VALUE 'VALUE-5'.
002610     05  FILLER                      PIC X(01) VALUE SPACES.
002620     05  FILLER                      PIC X(38) VALUE 'MESSAGE'.
002630     05  FILLER                      PIC X(02) VALUE SPACES.
002640 EJECT
002650****************************************************************
002660*    BOXED-BLOCK WORK AREA - PASSED TO SECKBOXR AS ONE GROUP     *
002670****************************************************************
002680 01  WS-BOXER-PARMS.
002690     05  WS-BOXER-STYLE              PIC X(01).
002700     05  WS-BOXER-WIDTH              PIC S9(03) COMP.
002710     05  WS-BOXER-IN-COUNT           PIC S9(03) COMP.
002720     05  WS-BOXER-IN-LINES.
002730         10  WS-BOXER-IN-LINE OCCURS 20 TIMES PIC X(80).
002740     05  WS-BOXER-OUT-COUNT          PIC S9(03) COMP.
002750     05  WS-BOXER-OUT-LINES.
002760         10  WS-BOXER-OUT-LINE OCCURS 40 TIMES PIC X(132).
002770 01  WS-TOTALS-TEXT-AREA.
002780     05  WS-TT-LABEL                 PIC X(30).
002790     05  WS-TT-VALUE                 PIC ZZZ,ZZ9.
002800     05  FILLER                      PIC X(01) VALUE SPACES.
002810 01  WS-BOXER-LINE-IDX               PIC S9(03) COMP.
002820 01  FILLER                          PIC X(32)
002830     VALUE 'SECKMAIN WORKING STORAGE ENDS  '.
002840 EJECT
002850 LINKAGE SECTION.
002860 EJECT
002870 PROCEDURE DIVISION.
002880****************************************************************
002890*                        MAINLINE LOGIC                         *
002900****************************************************************
002910
002920 0000-CONTROL-PROCESS.
002930     PERFORM 1000-INITIALIZATION
002940         THRU 1099-INITIALIZATION-EXIT.
002950     PERFORM 1100-OPEN-FILES
002960         THRU 1199-OPEN-FILES-EXIT.
002970     PERFORM 1200-LOAD-MATERIALS-MASTER
002980         THRU 1299-LOAD-MATERIALS-EXIT.
002990     PERFORM 1300-LOAD-SHAPES-MASTER
003000         THRU 1399-LOAD-SHAPES-EXIT.
003010     SET CONTINUE-PROCESSING TO TRUE.
003020     PERFORM 2100-READ-REQUEST
003030         THRU 2199-READ-REQUEST-EXIT.
003040     PERFORM 2000-MAIN-PROCESS
003050         THRU 2099-MAIN-PROCESS-EXIT
003060         UNTIL END-OF-FILE.
003070     PERFORM 3000-PRINT-TOTALS-BLOCK
003080         THRU 3099-TOTALS-BLOCK-EXIT.
003090     PERFORM EOJ9000-CLOSE-FILES
003100         THRU EOJ9999-EXIT.
003110     GOBACK.
003120 EJECT
003130****************************************************************
003140*                         INITIALIZATION                        *
003150****************************************************************
003160
003170 1000-INITIALIZATION.
003180     INITIALIZE CONTROL-TOTALS-AREA.
003190     MOVE 0 TO WS-PAGE-NUMBER.
003200     MOVE 99 TO WS-LINE-COUNT.
003210     ACCEPT WS-CURRENT-DATE FROM DATE.
003220     MOVE WS-CURR-MM TO WS-PRINT-MM.
003230     MOVE WS-CURR-DD TO WS-PRINT-DD.
003240     MOVE WS-CURR-YY TO WS-PRINT-YY.
003250     IF WS-CURR-YY < 50
003260         MOVE 20 TO WS-PRINT-CC
003270     ELSE
003280         MOVE 19 TO WS-PRINT-CC
003290     END-IF.
003300 1099-INITIALIZATION-EXIT.
003310     EXIT.
003320 EJECT
003330****************************************************************
003340*                        OPEN ALL FILES                         *
003350****************************************************************
003360
003370 1100-OPEN-FILES.
003380     OPEN INPUT MATERIALS-FILE.
003390     IF NOT WS-MATFILE-OK
003400         DISPLAY 'SECKMAIN - OPEN FAILED ON MATFILE'
003410         DISPLAY 'FILE STATUS = ' WS-MATFILE-STATUS
003420         GO TO EOJ9900-ABEND
003430     END-IF.
003440     OPEN INPUT SHAPES-FILE.
003450     IF NOT WS-SHPFILE-OK
003460         DISPLAY 'SECKMAIN - OPEN FAILED ON SHPFILE'
003470         DISPLAY 'FILE STATUS = ' WS-SHPFILE-STATUS
003480         GO TO EOJ9900-ABEND
003490     END-IF.
003500     OPEN INPUT REQUESTS-FILE.
003510     IF NOT WS-REQFILE-OK
003520         DISPLAY 'SECKMAIN - OPEN FAILED ON REQFILE'
003530         DISPLAY 'FILE STATUS = ' WS-REQFILE-STATUS
003540         GO TO EOJ9900-ABEND
003550     END-IF.
003560     OPEN OUTPUT RESULTS-FILE.
003570     IF NOT WS-RESFILE-OK
003580         DISPLAY 'SECKMAIN - OPEN FAILED ON RESFILE'
003590         DISPLAY 'FILE STATUS = ' WS-RESFILE-STATUS
003600         GO TO EOJ9900-ABEND
003610     END-IF.
003620     OPEN OUTPUT REPORT-FILE.
003630     IF NOT WS-RPTFILE-OK
003640         DISPLAY 'SECKMAIN - OPEN FAILED ON RPTFILE'
003650         DISPLAY 'FILE STATUS = ' WS-RPTFILE-STATUS
003660         GO TO EOJ9900-ABEND
003670     END-IF.
003680 1199-OPEN-FILES-EXIT.
003690     EXIT.
003700 EJECT
003710****************************************************************
003720*    1200  LOAD THE MATERIALS MASTER INTO STORAGE                *
003730****************************************************************
003740
003750 1200-LOAD-MATERIALS-MASTER.
003760     MOVE 0 TO WS-MATERIAL-COUNT.
003770     PERFORM 1210-READ-ONE-MATERIAL
003780         THRU 1219-READ-MATERIAL-EXIT
003790         UNTIL WS-MATFILE-EOF.
003800 1299-LOAD-MATERIALS-EXIT.
003810     EXIT.
003820
003830 1210-READ-ONE-MATERIAL.
003840     READ MATERIALS-FILE
003850         AT END
003860             SET WS-MATFILE-EOF TO TRUE
003870     END-READ.
003880     IF NOT WS-MATFILE-EOF
003890         ADD 1 TO WS-MATERIAL-COUNT
003900         MOVE MATERIAL-RECORD-IN
003910             TO WS-MATERIAL-ROW(WS-MATERIAL-COUNT)
003920     END-IF.
003930 1219-READ-MATERIAL-EXIT.
003940     EXIT.
003950 EJECT
003960****************************************************************
003970*    1300  LOAD THE SHAPES MASTER INTO STORAGE - THE MASTER      *
003980*    FILE IS MAINTAINED IN SHP-NAME ASCENDING SEQUENCE SO NO     *
003990*    SORT IS NEEDED HERE BEFORE SECKSTLD BINARY-SEARCHES IT      *
004000****************************************************************
004010
004020 1300-LOAD-SHAPES-MASTER.
004030     MOVE 0 TO WS-SHAPE-COUNT.
004040     PERFORM 1310-READ-ONE-SHAPE
004050         THRU 1319-READ-SHAPE-EXIT
004060         UNTIL WS-SHPFILE-EOF.
004070 1399-LOAD-SHAPES-EXIT.
004080     EXIT.
004090
004100 1310-READ-ONE-SHAPE.
004110     READ SHAPES-FILE
004120         AT END
004130             SET WS-SHPFILE-EOF TO TRUE
004140     END-READ.
004150     IF NOT WS-SHPFILE-EOF
004160         ADD 1 TO WS-SHAPE-COUNT
004170         MOVE SHAPE-RECORD-IN
004180             TO WS-SHAPE-ROW(WS-SHAPE-COUNT)
004190     END-IF.
004200 1319-READ-SHAPE-EXIT.
004210     EXIT.
004220 EJECT
004230****************************************************************
004240*                        MAIN PROCESS                           *
004250****************************************************************
004260
004270 2000-MAIN-PROCESS.
004280     PERFORM 2200-DISPATCH-REQUEST
004290         THRU 2299-DISPATCH-REQUEST-EXIT.
004300     PERFORM 2300-WRITE-RESULT
004310         THRU 2399-WRITE-RESULT-EXIT.
004320     PERFORM 2400-PRINT-DETAIL-LINE
004330         THRU 2499-PRINT-DETAIL-EXIT.
004340     PERFORM 2500-UPDATE-CONTROL-TOTALS
004350         THRU 2599-UPDATE-TOTALS-EXIT.
004360     PERFORM 2100-READ-REQUEST
004370         THRU 2199-READ-REQUEST-EXIT.
004380 2099-MAIN-PROCESS-EXIT.
004390     EXIT.
004400 EJECT
004410****************************************************************
004420*                    READ NEXT REQUEST                          *
004430****************************************************************
004440
004450 2100-READ-REQUEST.
004460     READ REQUESTS-FILE
004470         AT END
004480             SET END-OF-FILE TO TRUE
004490     END-READ.
004500     IF NOT END-OF-FILE
004510         ADD 1 TO WS-CT-READ
004520     END-IF.
004530 2199-READ-REQUEST-EXIT.
004540     EXIT.
004550 EJECT
004560****************************************************************
004570*    2200  DISPATCH THE REQUEST TO THE OWNING RULES SUBPROGRAM   *
004580*    RQ-TYPE = 'P695'              -> SECKP695                  *
004590*    RQ-TYPE = 'WTR'/'BRACE'/'LIGHTEST' -> SECKSTLD              *
004600*    ANY OTHER RQ-TYPE IS AN ERROR THIS PROGRAM REPORTS ITSELF   *
004610****************************************************************
004620
004630 2200-DISPATCH-REQUEST.
004640     SET WS-DISPATCH-OK TO TRUE.
004650     EVALUATE RQ-TYPE OF REQUEST-RECORD-IN
004660         WHEN 'P695'
004670             CALL 'SECKP695' USING REQUEST-RECORD-IN
004680                                   RESULT-RECORD-OUT
004690         WHEN 'WTR'
004700             CALL 'SECKSTLD' USING REQUEST-RECORD-IN
004710                                   RESULT-RECORD-OUT
004720                                   WS-MATERIAL-COUNT
004730                                   WS-MATERIAL-TABLE
004740                                   WS-SHAPE-COUNT
004750                                   WS-SHAPE-TABLE
004760         WHEN 'BRACE'
004770             CALL 'SECKSTLD' USING REQUEST-RECORD-IN
004780                                   RESULT-RECORD-OUT
004790                                   WS-MATERIAL-COUNT
004800                                   WS-MATERIAL-TABLE
004810                                   WS-SHAPE-COUNT
004820                                   WS-SHAPE-TABLE
004830         WHEN 'LIGHTEST'
004840             CALL 'SECKSTLD' USING REQUEST-RECORD-IN
004850                                   RESULT-RECORD-OUT
004860                                   WS-MATERIAL-COUNT
004870                                   WS-MATERIAL-TABLE
004880                                   WS-SHAPE-COUNT
004890                                   WS-SHAPE-TABLE
004900         WHEN OTHER
004910             SET WS-DISPATCH-ERROR TO TRUE
004920     END-EVALUATE.
004930     IF WS-DISPATCH-ERROR
004940         MOVE SPACES TO RESULT-RECORD-OUT
004950         MOVE RQ-TYPE OF REQUEST-RECORD-IN TO RS-TYPE
004960         MOVE SPACES TO RS-KEY
004970         MOVE 'ERR ' TO RS-STATUS
004980         MOVE 0 TO RS-VALUE-1 RS-VALUE-2 RS-VALUE-3
004990                   RS-VALUE-4 RS-VALUE-5
005000         MOVE 'UNKNOWN REQUEST TYPE ON TRANSACTION FILE'
005010             TO RS-MESSAGE
005020     END-IF.
005030 2299-DISPATCH-REQUEST-EXIT.
005040     EXIT.
005050 EJECT
005060****************************************************************
005070*                    WRITE THE RESULT RECORD                    *
005080****************************************************************
005090
005100 2300-WRITE-RESULT.
005110     WRITE RESULT-RECORD-OUT.
005120     IF NOT WS-RESFILE-OK
005130         DISPLAY 'SECKMAIN - WRITE FAILED ON RESFILE'
005140         DISPLAY 'FILE STATUS = ' WS-RESFILE-STATUS
005150         GO TO EOJ9900-ABEND
005160     END-IF.
005170 2399-WRITE-RESULT-EXIT.
005180     EXIT.
005190 EJECT
005200****************************************************************
005210*    2400  PRINT ONE DETAIL LINE, BREAKING TO A NEW PAGE FIRST   *
005220*    WHEN THE CURRENT PAGE IS FULL                                *
005230****************************************************************
005240
005250 2400-PRINT-DETAIL-LINE.
005260     IF WS-LINE-COUNT NOT < WS-LINES-PER-PAGE
005270         PERFORM 2450-PRINT-PAGE-HEADER
005280             THRU 2459-PAGE-HEADER-EXIT
005290     END-IF.
005300     MOVE SPACES TO DETAIL-PRINT-LINE.
005310     MOVE RS-TYPE TO DL-TYPE.
005320     MOVE RS-KEY TO DL-KEY.
005330     MOVE RS-STATUS TO DL-STATUS.
005340     MOVE RS-VALUE-1 TO DL-VALUE-1.
005350     MOVE RS-VALUE-2 TO DL-VALUE-2.
005360     MOVE RS-VALUE-3 TO DL-VALUE-3.
005370     MOVE RS-VALUE-4 TO DL-VALUE-4.
005380     MOVE RS-VALUE-5 TO DL-VALUE-5.
005390     MOVE RS-MESSAGE TO DL-MESSAGE.
005400     WRITE REPORT-LINE FROM DETAIL-PRINT-LINE.
005410     ADD 1 TO WS-LINE-COUNT.
005420 2499-PRINT-DETAIL-EXIT.
005430     EXIT.
005440 EJECT
005450****************************************************************
005460*    2450  PRINT THE THREE-LINE PAGE HEADER AND RESET THE        *
005470*    PAGE LINE COUNTER                                            *
005480****************************************************************
005490
005500 2450-PRINT-PAGE-HEADER.
005510     ADD 1 TO WS-PAGE-NUMBER.
005520     MOVE WS-PAGE-NUMBER TO HL1-PAGE.
005530     WRITE REPORT-LINE FROM HEADER-PRINT-LINE-1
005540         AFTER ADVANCING TOP-OF-FORM.
005550     MOVE WS-PRINT-DATE TO HL2-DATE.
005560     WRITE REPORT-LINE FROM HEADER-PRINT-LINE-2
005570         AFTER ADVANCING 1 LINE.
005580     WRITE REPORT-LINE FROM HEADER-PRINT-LINE-3
005590         AFTER ADVANCING 2 LINES.
005600     MOVE 0 TO WS-LINE-COUNT.
005610 2459-PAGE-HEADER-EXIT.
005620     EXIT.
005630 EJECT
005640****************************************************************
005650*    2500  ROLL THIS REQUEST'S RESULT INTO THE RUN TOTALS        *
005660****************************************************************
005670
005680 2500-UPDATE-CONTROL-TOTALS.
005690     EVALUATE RS-TYPE
005700         WHEN 'WTR'
005710             ADD 1 TO WS-CT-WTR
005720         WHEN 'BRACE'
005730             ADD 1 TO WS-CT-BRACE
005740         WHEN 'LIGHTEST'
005750             ADD 1 TO WS-CT-LIGHTEST
005760         WHEN 'P695'
005770             ADD 1 TO WS-CT-P695
005780     END-EVALUATE.
005790     EVALUATE RS-STATUS
005800         WHEN 'PASS'
005810             ADD 1 TO WS-CT-PASS
005820         WHEN 'FAIL'
005830             ADD 1 TO WS-CT-FAIL
005840         WHEN 'ERR '
005850             ADD 1 TO WS-CT-ERROR
005860     END-EVALUATE.
005870 2599-UPDATE-TOTALS-EXIT.
005880     EXIT.
005890 EJECT
005900****************************************************************
005910*    3000  BUILD AND PRINT THE END-OF-JOB CONTROL TOTALS BLOCK,  *
005920*    BOXED BY SECKBOXR IN THE SHOP'S PLAIN REPORT STYLE           *
005930****************************************************************
005940
005950 3000-PRINT-TOTALS-BLOCK.
005960     MOVE SPACES TO WS-BOXER-IN-LINES.
005970     MOVE 'P' TO WS-BOXER-STYLE.
005980     MOVE WS-TOTALS-BOX-WIDTH TO WS-BOXER-WIDTH.
005990     MOVE 8 TO WS-BOXER-IN-COUNT.
006000     MOVE 'REQUESTS READ' TO WS-TT-LABEL.
006010     MOVE WS-CT-READ TO WS-TT-VALUE.
006020     MOVE WS-TOTALS-TEXT-AREA TO WS-BOXER-IN-LINE(1).
006030     MOVE 'WTR CHECKS' TO WS-TT-LABEL.
006040     MOVE WS-CT-WTR TO WS-TT-VALUE.
006050     MOVE WS-TOTALS-TEXT-AREA TO WS-BOXER-IN-LINE(2).
006060     MOVE 'BRACE CAPACITY CHECKS' TO WS-TT-LABEL.
006070     MOVE WS-CT-BRACE TO WS-TT-VALUE.
006080     MOVE WS-TOTALS-TEXT-AREA TO WS-BOXER-IN-LINE(3).
006090     MOVE 'LIGHTEST-SHAPE SELECTIONS' TO WS-TT-LABEL.
006100     MOVE WS-CT-LIGHTEST TO WS-TT-VALUE.
006110     MOVE WS-TOTALS-TEXT-AREA TO WS-BOXER-IN-LINE(4).
006120     MOVE 'P695 PERFORMANCE CHECKS' TO WS-TT-LABEL.
006130     MOVE WS-CT-P695 TO WS-TT-VALUE.
006140     MOVE WS-TOTALS-TEXT-AREA TO WS-BOXER-IN-LINE(5).
006150     MOVE 'PASSED' TO WS-TT-LABEL.
006160     MOVE WS-CT-PASS TO WS-TT-VALUE.
006170     MOVE WS-TOTALS-TEXT-AREA TO WS-BOXER-IN-LINE(6).
006180     MOVE 'FAILED' TO WS-TT-LABEL.
006190     MOVE WS-CT-FAIL TO WS-TT-VALUE.
006200     MOVE WS-TOTALS-TEXT-AREA TO WS-BOXER-IN-LINE(7).
006210     MOVE 'ERRORS' TO WS-TT-LABEL.
006220     MOVE WS-CT-ERROR TO WS-TT-VALUE.
006230     MOVE WS-TOTALS-TEXT-AREA TO WS-BOXER-IN-LINE(8).
006240     CALL 'SECKBOXR' USING WS-BOXER-PARMS.
006250     PERFORM 3010-PRINT-BOXER-OUTPUT
006260         THRU 3019-PRINT-BOXER-EXIT
006270         VARYING WS-BOXER-LINE-IDX FROM 1 BY 1
006280         UNTIL WS-BOXER-LINE-IDX > WS-BOXER-OUT-COUNT.
006290 3099-TOTALS-BLOCK-EXIT.
006300     EXIT.
006310
006320 3010-PRINT-BOXER-OUTPUT.
006330     WRITE REPORT-LINE FROM
006340         WS-BOXER-OUT-LINE(WS-BOXER-LINE-IDX).
006350     ADD 1 TO WS-LINE-COUNT.
006360 3019-PRINT-BOXER-EXIT.
006370     EXIT.
006380 EJECT
006390****************************************************************
006400*                     END OF JOB PROCESSING                     *
006410****************************************************************
006420
006430 EOJ9000-CLOSE-FILES.
006440     CLOSE MATERIALS-FILE
006450           SHAPES-FILE
006460           REQUESTS-FILE
006470           RESULTS-FILE
006480           REPORT-FILE.
006490     GO TO EOJ9999-EXIT.
006500 EOJ9900-ABEND.
006510     DISPLAY 'SECKMAIN - ABENDING THE RUN'.
006520     CLOSE MATERIALS-FILE
006530           SHAPES-FILE
006540           REQUESTS-FILE
006550           RESULTS-FILE
006560           REPORT-FILE.
006570     MOVE WS-ABEND-RETURN-CODE TO RETURN-CODE.
006580     STOP RUN.
006590 EOJ9999-EXIT.
006600     EXIT.

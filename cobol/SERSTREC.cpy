000100************************************************************SERSTREC
000200*                                                            SERSTREC
000300*    SERSTREC  -  DESIGN CHECK RESULT RECORD LAYOUT           SERSTREC
000400*                                                            SERSTREC
000500*    ONE RECORD WRITTEN TO RESFILE PER REQUEST READ.          SERSTREC
000600*    RS-VALUE-1 THRU RS-VALUE-5 ARE CHECK-SPECIFIC - SEE      SERSTREC
000700*    THE BUSINESS RULE NOTES IN SECKP695 AND SECKSTLD FOR     SERSTREC
000800*    WHICH SLOT CARRIES WHAT ON EACH REQUEST TYPE.            SERSTREC
000900*                                                            SERSTREC
001000*    03/89  DLB  INITIAL RELEASE                              SERSTREC
001100************************************************************SERSTREC
001200    05  RS-TYPE                     PIC X(08).                SERSTREC
001300    05  RS-KEY                      PIC X(16).                SERSTREC
001400    05  RS-STATUS                   PIC X(04).                SERSTREC
001500    05  RS-VALUE-1                  PIC S9(07)V9(04).          SERSTREC
001600    05  RS-VALUE-2                  PIC S9(07)V9(04).          SERSTREC
001700    05  RS-VALUE-3                  PIC S9(07)V9(04).          SERSTREC
001800    05  RS-VALUE-4                  PIC S9(07)V9(04).          SERSTREC
001900    05  RS-VALUE-5                  PIC S9(07)V9(04).          SERSTREC
002000    05  RS-MESSAGE                  PIC X(40).                SERSTREC
002100    05  FILLER                      PIC X(10).                SERSTREC

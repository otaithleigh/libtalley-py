000010 IDENTIFICATION DIVISION.
000020 PROGRAM-ID. SECKP695.
000030 AUTHOR. D. L. BRISCOE.
000040 INSTALLATION. STRUCTURAL ENGINEERING SYSTEMS - BATCH GROUP.
000050 DATE-WRITTEN. 02/1989.
000060 DATE-COMPILED.
000070 SECURITY. UNCLASSIFIED - INTERNAL USE ONLY.
000080****************************************************************
000090*                                                              *
000100*A    ABSTRACT..                                               *
000110*  FEMA P695 SEISMIC PERFORMANCE RULE UNIT.  CALLED BY         *
000120*  SECKMAIN ONCE PER "P695" CHECK-REQUEST RECORD.  COMPUTES    *
000130*  TOTAL SYSTEM UNCERTAINTY (BETA-TOTAL) AND THE ACCEPTABLE    *
000140*  ADJUSTED COLLAPSE MARGIN RATIO FOR THE REQUESTED COLLAPSE   *
000150*  PROBABILITY, THEN THE MAPPED SEISMIC PARAMETERS FOR THE     *
000160*  REQUESTED SEISMIC DESIGN CATEGORY, THE GROUND-MOTION SCALE  *
000170*  FACTOR, THE SPECTRAL SHAPE FACTOR AND THE SEISMIC RESPONSE  *
000180*  COEFFICIENT.  RESULTS ARE RETURNED IN THE FIVE RS-VALUE     *
000190*  SLOTS OF THE RESULT RECORD - SEE THE BUSINESS RULE NOTES    *
000200*  AT EACH PARAGRAPH FOR WHICH SLOT CARRIES WHAT.              *
000210*                                                              *
000220*J    JCL..                                                    *
000230*     NONE - THIS ELEMENT IS CALLED AS A SUBROUTINE, NOT       *
000240*     EXECUTED AS A JOB STEP.                                  *
000250*                                                              *
000260*P    ENTRY PARAMETERS..                                       *
000270*     LK-REQUEST  - THE CHECK-REQUEST-RECORD BEING PROCESSED   *
000280*     LK-RESULT   - THE RESULT-RECORD TO BE FILLED IN          *
000290*                                                              *
000300*E    ERRORS DETECTED BY THIS ELEMENT..                        *
000310*     BAD RATING LETTER, COLLAPSE PROBABILITY OUT OF RANGE,    *
000320*     UNKNOWN SDC, PERIOD OUT OF THE SF1 TABLE RANGE, MU-T     *
000330*     LESS THAN 1.0 ON AN SSF REQUEST.  ALL ARE REPORTED VIA   *
000340*     RS-STATUS = 'ERR ' PLUS RS-MESSAGE; THE NEXT RECORD IS   *
000350*     STILL PROCESSED (SECKMAIN DOES NOT ABEND ON THIS).       *
000360*                                                              *
000370*C    ELEMENTS INVOKED BY THIS ELEMENT..                       *
000380*                                                              *
000390*     SECKMATH ---- SQRT / LN / EXP / POWER PRIMITIVES         *
000400*                                                              *
000410*U    USER CONSTANTS AND TABLES REFERENCED..                   *
000420*     RATING-TO-BETA TABLE, MAPPED-VALUES TABLE (SDC ROWS),    *
000430*     SNRT INTERPOLATION TABLE (25 POINTS), SSF DMAX/DMIN      *
000440*     BILINEAR TABLES (11 X 8 EACH), ACKLAM PHI-INVERSE        *
000450*     RATIONAL-APPROXIMATION COEFFICIENTS.                     *
000460*                                                              *
000470*    CHANGE LOG..                                               *
000480*    02/89  DLB  INITIAL RELEASE                                *
000490*    09/91  DLB  ADDED SSF BILINEAR TABLE PER REVISED SEISMIC   *
000500*                DESIGN CATEGORY GUIDANCE                      *
000510*    11/98  RMT  Y2K - NO DATE FIELDS IN THIS ELEMENT, REVIEWED *
000520*                AND SIGNED OFF, NO CHANGE REQUIRED             *
000530*    06/02  KPS  TICKET SE-0977 - CORRECTED DMAX S1 MAPPED      *
000540*                VALUE, WAS CARRYING THE 0.59999999999 SOURCE   *
000550*                CONSTANT UNROUNDED AND FAILING QA COMPARE      *
000560*    04/06  KPS  TICKET SE-1290 - RESPONSE COEFFICIENT FLOOR    *
000570*                OF 0.01 WAS NOT BEING APPLIED AFTER THE T>TS   *
000580*                BRANCH, FIXED IN 2400-COMPUTE-RESPONSE-COEFF   *
000581*    07/06  KPS  TICKET SE-1440 - MOVED THE SNRT/SSF TABLE      *
000582*                ROW-COUNT LITERALS TO 77-LEVEL NAMED CONSTANTS *
000583*                PER SHOP STANDARDS REVIEW                      *
000590*                                                              *
000600****************************************************************
000610 ENVIRONMENT DIVISION.
000620 CONFIGURATION SECTION.
000630 SPECIAL-NAMES.
000640     UPSI-0 IS SECKP695-TRACE-SW
000650         ON  SECKP695-TRACE-ON
000660         OFF SECKP695-TRACE-OFF.
000670 EJECT
000680 DATA DIVISION.
000690 WORKING-STORAGE SECTION.
000691****************************************************************
000692*    07/06  KPS  TICKET SE-1440 - PULLED THE SNRT-TABLE AND      *
000693*                SSF-TABLE ROW-COUNT LITERALS OUT TO 77-LEVEL    *
000694*                NAMED CONSTANTS PER SHOP STANDARDS REVIEW       *
000695****************************************************************
000696 77  WS-SNRT-TABLE-MAX               PIC S9(02) COMP VALUE 24.
000697 77  WS-SSF-ROW-MAX                  PIC S9(02) COMP VALUE 11.
000700 01  FILLER                          PIC X(32)
000710     VALUE 'SECKP695 WORKING STORAGE BEGINS'.
000720****************************************************************
000730*    MATH SUBROUTINE CALL AREA
000740****************************************************************
000750 01  MATH-CALL-AREA.
000760     05  WS-MATH-FUNCTION            PIC X(04).
000770     05  WS-MATH-ARG-1               PIC S9(09)V9(08) COMP-3.
000780     05  WS-MATH-ARG-2               PIC S9(09)V9(08) COMP-3.
000790     05  WS-MATH-RESULT              PIC S9(09)V9(08) COMP-3.
000800     05  WS-MATH-STATUS              PIC X(01).
000810         88  WS-MATH-OK                  VALUE '0'.
000820         88  WS-MATH-BAD                 VALUE '1'.
000830     05  FILLER                      PIC X(08) VALUE SPACES.
000840 EJECT
000850****************************************************************
000860*    P695-UNCERTAINTY WORK AREA
000870****************************************************************
000880 01  UNCERTAINTY-WORK-AREA.
000890     05  WS-BETA-DR                  PIC S9(01)V9(02) COMP-3.
000900     05  WS-BETA-TD                  PIC S9(01)V9(02) COMP-3.
000910     05  WS-BETA-MDL                 PIC S9(01)V9(02) COMP-3.
000920     05  WS-BETA-RTR                 PIC S9(01)V9(04) COMP-3.
000930     05  WS-BETA-SUMSQ               PIC S9(01)V9(08) COMP-3.
000940     05  WS-BETA                     PIC S9(01)V9(08) COMP-3.
000950     05  FILLER REDEFINES WS-BETA.
000960         10  WS-BETA-X               PIC X(05).
000970     05  WS-BETA-STEPS               PIC S9(03) COMP-3.
000980     05  WS-BETA-TOTAL               PIC S9(01)V9(04) COMP-3.
000990     05  WS-RATING-LETTER            PIC X(01).
001000     05  WS-RATING-VALID-SW          PIC X(01).
001010         88  WS-RATING-VALID             VALUE 'Y'.
001020         88  WS-RATING-INVALID           VALUE 'N'.
001030     05  FILLER                      PIC X(08) VALUE SPACES.
001040 EJECT
001050****************************************************************
001060*    ACMR / PHI-INVERSE WORK AREA  (ACKLAM RATIONAL APPROX.)
001070****************************************************************
001080 01  PHI-INV-CONSTANTS.
001090     05  PHI-A1                      PIC S9(02)V9(08) COMP-3
001100                                      VALUE -39.69683029.
001110     05  PHI-A2                      PIC S9(03)V9(08) COMP-3
001120                                      VALUE 220.94609842.
001130     05  PHI-A3                      PIC S9(03)V9(08) COMP-3
001140                                      VALUE -275.92851045.
001150     05  PHI-A4                      PIC S9(03)V9(08) COMP-3
001160                                      VALUE 138.35775187.
001170     05  PHI-A5                      PIC S9(02)V9(08) COMP-3
001180                                      VALUE -30.66479807.
001190     05  PHI-A6                      PIC S9(01)V9(08) COMP-3
001200                                      VALUE 2.50662828.
001210     05  PHI-B1                      PIC S9(02)V9(08) COMP-3
001220                                      VALUE -54.47609880.
001230     05  PHI-B2                      PIC S9(03)V9(08) COMP-3
001240                                      VALUE 161.58583686.
001250     05  PHI-B3                      PIC S9(03)V9(08) COMP-3
001260                                      VALUE -155.69897986.
001270     05  PHI-B4                      PIC S9(02)V9(08) COMP-3
001280                                      VALUE 66.80131189.
001290     05  PHI-B5                      PIC S9(02)V9(08) COMP-3
001300                                      VALUE -13.28068155.
001310     05  PHI-C1                      PIC S9(01)V9(08) COMP-3
001320                                      VALUE -0.00778489.
001330     05  PHI-C2                      PIC S9(01)V9(08) COMP-3
001340                                      VALUE -0.32239646.
001350     05  PHI-C3                      PIC S9(01)V9(08) COMP-3
001360                                      VALUE -2.40075828.
001370     05  PHI-C4                      PIC S9(01)V9(08) COMP-3
001380                                      VALUE -2.54973254.
001390     05  PHI-C5                      PIC S9(01)V9(08) COMP-3
001400                                      VALUE 4.37466414.
001410     05  PHI-C6                      PIC S9(01)V9(08) COMP-3
001420                                      VALUE 2.93816398.
001430     05  PHI-D1                      PIC S9(01)V9(08) COMP-3
001440                                      VALUE 0.00778470.
001450     05  PHI-D2                      PIC S9(01)V9(08) COMP-3
001460                                      VALUE 0.32246713.
001470     05  PHI-D3                      PIC S9(01)V9(08) COMP-3
001480                                      VALUE 2.44513414.
001490     05  PHI-D4                      PIC S9(01)V9(08) COMP-3
001500                                      VALUE 3.75440866.
001510     05  PHI-P-LOW                   PIC S9(01)V9(08) COMP-3
001520                                      VALUE 0.02425000.
001530     05  PHI-P-HIGH                  PIC S9(01)V9(08) COMP-3
001540                                      VALUE 0.97575000.
001550 01  ACMR-WORK-AREA.
001560     05  WS-PROB                     PIC S9(01)V9(08) COMP-3.
001570     05  WS-PHI-Q                    PIC S9(02)V9(08) COMP-3.
001580     05  WS-PHI-R                    PIC S9(03)V9(08) COMP-3.
001590     05  WS-PHI-NUM                  PIC S9(05)V9(08) COMP-3.
001600     05  WS-PHI-DEN                  PIC S9(05)V9(08) COMP-3.
001610     05  WS-PHI-Z                    PIC S9(02)V9(08) COMP-3.
001620     05  WS-ACMR-ARG                 PIC S9(03)V9(08) COMP-3.
001630     05  WS-ACMR-ERROR-SW            PIC X(01).
001640         88  WS-ACMR-ERROR               VALUE 'Y'.
001650         88  WS-ACMR-OK                  VALUE 'N'.
001660     05  FILLER                      PIC X(08) VALUE SPACES.
001670 EJECT
001680****************************************************************
001690*    MAPPED-VALUES TABLE  (SDC KEYED - DMAX/DMIN/CMIN/BMIN)     *
001700*    LOADED HERE AS COMPILE-TIME LITERALS BUILT AS A TABLE      *
001710*    VIA REDEFINES, THE SAME WAY THE SNRT AND SSF TABLES ARE.   *
001720****************************************************************
001730 01  MAPPED-VALUES-LITERALS.
001740     05  FILLER PIC X(04) VALUE 'DMAX'.
001750     05  FILLER PIC S9V9(4) VALUE 1.5000.
001760     05  FILLER PIC S9V9(4) VALUE 0.6000.
001770     05  FILLER PIC S9V9(4) VALUE 1.0000.
001780     05  FILLER PIC S9V9(4) VALUE 1.5000.
001790     05  FILLER PIC S9V9(4) VALUE 1.5000.
001800     05  FILLER PIC S9V9(4) VALUE 0.9000.
001810     05  FILLER PIC S9V9(4) VALUE 1.0000.
001820     05  FILLER PIC S9V9(4) VALUE 0.6000.
001830     05  FILLER PIC S9V9(4) VALUE 0.6000.
001840     05  FILLER PIC X(04) VALUE 'DMIN'.
001850     05  FILLER PIC S9V9(4) VALUE 0.5500.
001860     05  FILLER PIC S9V9(4) VALUE 0.1320.
001870     05  FILLER PIC S9V9(4) VALUE 1.3600.
001880     05  FILLER PIC S9V9(4) VALUE 2.2800.
001890     05  FILLER PIC S9V9(4) VALUE 0.7500.
001900     05  FILLER PIC S9V9(4) VALUE 0.3000.
001910     05  FILLER PIC S9V9(4) VALUE 0.5000.
001920     05  FILLER PIC S9V9(4) VALUE 0.2000.
001930     05  FILLER PIC S9V9(4) VALUE 0.4000.
001940     05  FILLER PIC X(04) VALUE 'CMIN'.
001950     05  FILLER PIC S9V9(4) VALUE 0.3300.
001960     05  FILLER PIC S9V9(4) VALUE 0.0830.
001970     05  FILLER PIC S9V9(4) VALUE 1.5300.
001980     05  FILLER PIC S9V9(4) VALUE 2.4000.
001990     05  FILLER PIC S9V9(4) VALUE 0.5000.
002000     05  FILLER PIC S9V9(4) VALUE 0.2000.
002010     05  FILLER PIC S9V9(4) VALUE 0.3300.
002020     05  FILLER PIC S9V9(4) VALUE 0.1330.
002030     05  FILLER PIC S9V9(4) VALUE 0.4000.
002040     05  FILLER PIC X(04) VALUE 'BMIN'.
002050     05  FILLER PIC S9V9(4) VALUE 0.1560.
002060     05  FILLER PIC S9V9(4) VALUE 0.0420.
002070     05  FILLER PIC S9V9(4) VALUE 1.6000.
002080     05  FILLER PIC S9V9(4) VALUE 2.4000.
002090     05  FILLER PIC S9V9(4) VALUE 0.2500.
002100     05  FILLER PIC S9V9(4) VALUE 0.1000.
002110     05  FILLER PIC S9V9(4) VALUE 0.1670.
002120     05  FILLER PIC S9V9(4) VALUE 0.0670.
002130     05  FILLER PIC S9V9(4) VALUE 0.4000.
002140 01  MAPPED-VALUES-TABLE REDEFINES MAPPED-VALUES-LITERALS.
002150     05  MV-ROW OCCURS 4 TIMES INDEXED BY MV-IDX.
002160         10  MV-SDC-KEY              PIC X(04).
002170         10  MV-SS                   PIC S9V9(4).
002180         10  MV-S1                   PIC S9V9(4).
002190         10  MV-FA                   PIC S9V9(4).
002200         10  MV-FV                   PIC S9V9(4).
002210         10  MV-SMS                  PIC S9V9(4).
002220         10  MV-SM1                  PIC S9V9(4).
002230         10  MV-SDS                  PIC S9V9(4).
002240         10  MV-SD1                  PIC S9V9(4).
002250         10  MV-TS                   PIC S9V9(4).
002260 01  MAPPED-VALUES-WORK-AREA.
002270     05  WS-MV-SDC                   PIC X(04).
002280     05  WS-MV-FOUND-SW              PIC X(01).
002290         88  WS-MV-FOUND                 VALUE 'Y'.
002300         88  WS-MV-NOT-FOUND             VALUE 'N'.
002310     05  WS-MV-SDC-ERROR-SW          PIC X(01).
002320         88  WS-MV-SDC-ERROR             VALUE 'Y'.
002330         88  WS-MV-SDC-OK                VALUE 'N'.
002340     05  WS-MV-SMT                   PIC S9(01)V9(08) COMP-3.
002350     05  FILLER                      PIC X(08) VALUE SPACES.
002360 EJECT
002370****************************************************************
002380*    P695-SCALE-FACTOR (SF1) - 25 POINT SNRT INTERPOLATION      *
002390****************************************************************
002400 01  SNRT-TABLE-LITERALS.
002410     05  FILLER PIC S9V9(4) VALUE 0.2500.
002420     05  FILLER PIC S9V9(4) VALUE 0.7850.
002430     05  FILLER PIC S9V9(4) VALUE 0.3000.
002440     05  FILLER PIC S9V9(4) VALUE 0.7810.
002450     05  FILLER PIC S9V9(4) VALUE 0.3500.
002460     05  FILLER PIC S9V9(4) VALUE 0.7670.
002470     05  FILLER PIC S9V9(4) VALUE 0.4000.
002480     05  FILLER PIC S9V9(4) VALUE 0.7540.
002490     05  FILLER PIC S9V9(4) VALUE 0.4500.
002500     05  FILLER PIC S9V9(4) VALUE 0.7550.
002510     05  FILLER PIC S9V9(4) VALUE 0.5000.
002520     05  FILLER PIC S9V9(4) VALUE 0.7420.
002530     05  FILLER PIC S9V9(4) VALUE 0.6000.
002540     05  FILLER PIC S9V9(4) VALUE 0.6070.
002550     05  FILLER PIC S9V9(4) VALUE 0.7000.
002560     05  FILLER PIC S9V9(4) VALUE 0.5410.
002570     05  FILLER PIC S9V9(4) VALUE 0.8000.
002580     05  FILLER PIC S9V9(4) VALUE 0.4530.
002590     05  FILLER PIC S9V9(4) VALUE 0.9000.
002600     05  FILLER PIC S9V9(4) VALUE 0.4020.
002610     05  FILLER PIC S9V9(4) VALUE 1.0000.
002620     05  FILLER PIC S9V9(4) VALUE 0.3500.
002630     05  FILLER PIC S9V9(4) VALUE 1.2000.
002640     05  FILLER PIC S9V9(4) VALUE 0.3030.
002650     05  FILLER PIC S9V9(4) VALUE 1.4000.
002660     05  FILLER PIC S9V9(4) VALUE 0.2580.
002670     05  FILLER PIC S9V9(4) VALUE 1.6000.
002680     05  FILLER PIC S9V9(4) VALUE 0.2100.
002690     05  FILLER PIC S9V9(4) VALUE 1.8000.
002700     05  FILLER PIC S9V9(4) VALUE 0.1690.
002710     05  FILLER PIC S9V9(4) VALUE 2.0000.
002720     05  FILLER PIC S9V9(4) VALUE 0.1490.
002730     05  FILLER PIC S9V9(4) VALUE 2.2000.
002740     05  FILLER PIC S9V9(4) VALUE 0.1340.
002750     05  FILLER PIC S9V9(4) VALUE 2.4000.
002760     05  FILLER PIC S9V9(4) VALUE 0.1190.
002770     05  FILLER PIC S9V9(4) VALUE 2.6000.
002780     05  FILLER PIC S9V9(4) VALUE 0.1060.
002790     05  FILLER PIC S9V9(4) VALUE 2.8000.
002800     05  FILLER PIC S9V9(4) VALUE 0.0920.
002810     05  FILLER PIC S9V9(4) VALUE 3.0000.
002820     05  FILLER PIC S9V9(4) VALUE 0.0810.
002830     05  FILLER PIC S9V9(4) VALUE 3.5000.
002840     05  FILLER PIC S9V9(4) VALUE 0.0630.
002850     05  FILLER PIC S9V9(4) VALUE 4.0000.
002860     05  FILLER PIC S9V9(4) VALUE 0.0530.
002870     05  FILLER PIC S9V9(4) VALUE 4.5000.
002880     05  FILLER PIC S9V9(4) VALUE 0.0460.
002890     05  FILLER PIC S9V9(4) VALUE 5.0000.
002900     05  FILLER PIC S9V9(4) VALUE 0.0410.
002910 01  SNRT-TABLE REDEFINES SNRT-TABLE-LITERALS.
002920     05  SNRT-ROW OCCURS 25 TIMES INDEXED BY SNRT-IDX.
002930         10  SNRT-PERIOD             PIC S9V9(4).
002940         10  SNRT-VALUE              PIC S9V9(4).
002950 01  SF1-WORK-AREA.
002960     05  WS-SF1-T                    PIC S9(01)V9(08) COMP-3.
002970     05  WS-SF1-SNRT                 PIC S9(01)V9(08) COMP-3.
002980     05  WS-SF1-LO-IDX               PIC S9(04) COMP.
002990     05  WS-SF1-HI-IDX               PIC S9(04) COMP.
003000     05  WS-SF1-FRACTION             PIC S9(01)V9(08) COMP-3.
003010     05  WS-SF1-ERROR-SW             PIC X(01).
003020         88  WS-SF1-ERROR                VALUE 'Y'.
003030         88  WS-SF1-OK                   VALUE 'N'.
003040     05  FILLER                      PIC X(08) VALUE SPACES.
003050 EJECT
003060****************************************************************
003070*    P695-SSF - 11 (PERIOD) X 8 (DUCTILITY) BILINEAR TABLES     *
003080*    ROW INDEX Y = PERIOD 0.5 THRU 1.5 BY 0.1                   *
003090*    COLUMN INDEX X = DUCTILITY 1.0,1.1,1.5,2,3,4,6,8            *
003100****************************************************************
003110 01  SSF-DUCTILITY-LITERALS.
003120     05  FILLER PIC S9V9(2) VALUE 1.00.
003130     05  FILLER PIC S9V9(2) VALUE 1.10.
003140     05  FILLER PIC S9V9(2) VALUE 1.50.
003150     05  FILLER PIC S9V9(2) VALUE 2.00.
003160     05  FILLER PIC S9V9(2) VALUE 3.00.
003170     05  FILLER PIC S9V9(2) VALUE 4.00.
003180     05  FILLER PIC S9V9(2) VALUE 6.00.
003190     05  FILLER PIC S9V9(2) VALUE 8.00.
003200 01  SSF-DUCTILITY-TABLE REDEFINES SSF-DUCTILITY-LITERALS.
003210     05  SSF-DUCT-COL OCCURS 8 TIMES INDEXED BY SSF-DUCT-IDX
003220                     PIC S9V9(2).
003230 01  SSF-DMAX-LITERALS.
003240     05  FILLER PIC S9V9(2) VALUE 1.00.
003250     05  FILLER PIC S9V9(2) VALUE 1.05.
003260     05  FILLER PIC S9V9(2) VALUE 1.10.
003270     05  FILLER PIC S9V9(2) VALUE 1.13.
003280     05  FILLER PIC S9V9(2) VALUE 1.18.
003290     05  FILLER PIC S9V9(2) VALUE 1.22.
003300     05  FILLER PIC S9V9(2) VALUE 1.28.
003310     05  FILLER PIC S9V9(2) VALUE 1.33.
003320     05  FILLER PIC S9V9(2) VALUE 1.00.
003330     05  FILLER PIC S9V9(2) VALUE 1.05.
003340     05  FILLER PIC S9V9(2) VALUE 1.11.
003350     05  FILLER PIC S9V9(2) VALUE 1.14.
003360     05  FILLER PIC S9V9(2) VALUE 1.20.
003370     05  FILLER PIC S9V9(2) VALUE 1.24.
003380     05  FILLER PIC S9V9(2) VALUE 1.30.
003390     05  FILLER PIC S9V9(2) VALUE 1.36.
003400     05  FILLER PIC S9V9(2) VALUE 1.00.
003410     05  FILLER PIC S9V9(2) VALUE 1.06.
003420     05  FILLER PIC S9V9(2) VALUE 1.11.
003430     05  FILLER PIC S9V9(2) VALUE 1.15.
003440     05  FILLER PIC S9V9(2) VALUE 1.21.
003450     05  FILLER PIC S9V9(2) VALUE 1.25.
003460     05  FILLER PIC S9V9(2) VALUE 1.32.
003470     05  FILLER PIC S9V9(2) VALUE 1.38.
003480     05  FILLER PIC S9V9(2) VALUE 1.00.
003490     05  FILLER PIC S9V9(2) VALUE 1.06.
003500     05  FILLER PIC S9V9(2) VALUE 1.12.
003510     05  FILLER PIC S9V9(2) VALUE 1.16.
003520     05  FILLER PIC S9V9(2) VALUE 1.22.
003530     05  FILLER PIC S9V9(2) VALUE 1.27.
003540     05  FILLER PIC S9V9(2) VALUE 1.35.
003550     05  FILLER PIC S9V9(2) VALUE 1.41.
003560     05  FILLER PIC S9V9(2) VALUE 1.00.
003570     05  FILLER PIC S9V9(2) VALUE 1.06.
003580     05  FILLER PIC S9V9(2) VALUE 1.13.
003590     05  FILLER PIC S9V9(2) VALUE 1.17.
003600     05  FILLER PIC S9V9(2) VALUE 1.24.
003610     05  FILLER PIC S9V9(2) VALUE 1.29.
003620     05  FILLER PIC S9V9(2) VALUE 1.37.
003630     05  FILLER PIC S9V9(2) VALUE 1.44.
003640     05  FILLER PIC S9V9(2) VALUE 1.00.
003650     05  FILLER PIC S9V9(2) VALUE 1.07.
003660     05  FILLER PIC S9V9(2) VALUE 1.13.
003670     05  FILLER PIC S9V9(2) VALUE 1.18.
003680     05  FILLER PIC S9V9(2) VALUE 1.25.
003690     05  FILLER PIC S9V9(2) VALUE 1.31.
003700     05  FILLER PIC S9V9(2) VALUE 1.39.
003710     05  FILLER PIC S9V9(2) VALUE 1.46.
003720     05  FILLER PIC S9V9(2) VALUE 1.00.
003730     05  FILLER PIC S9V9(2) VALUE 1.07.
003740     05  FILLER PIC S9V9(2) VALUE 1.14.
003750     05  FILLER PIC S9V9(2) VALUE 1.19.
003760     05  FILLER PIC S9V9(2) VALUE 1.27.
003770     05  FILLER PIC S9V9(2) VALUE 1.32.
003780     05  FILLER PIC S9V9(2) VALUE 1.41.
003790     05  FILLER PIC S9V9(2) VALUE 1.49.
003800     05  FILLER PIC S9V9(2) VALUE 1.00.
003810     05  FILLER PIC S9V9(2) VALUE 1.07.
003820     05  FILLER PIC S9V9(2) VALUE 1.15.
003830     05  FILLER PIC S9V9(2) VALUE 1.20.
003840     05  FILLER PIC S9V9(2) VALUE 1.28.
003850     05  FILLER PIC S9V9(2) VALUE 1.34.
003860     05  FILLER PIC S9V9(2) VALUE 1.44.
003870     05  FILLER PIC S9V9(2) VALUE 1.52.
003880     05  FILLER PIC S9V9(2) VALUE 1.00.
003890     05  FILLER PIC S9V9(2) VALUE 1.08.
003900     05  FILLER PIC S9V9(2) VALUE 1.16.
003910     05  FILLER PIC S9V9(2) VALUE 1.21.
003920     05  FILLER PIC S9V9(2) VALUE 1.29.
003930     05  FILLER PIC S9V9(2) VALUE 1.36.
003940     05  FILLER PIC S9V9(2) VALUE 1.46.
003950     05  FILLER PIC S9V9(2) VALUE 1.55.
003960     05  FILLER PIC S9V9(2) VALUE 1.00.
003970     05  FILLER PIC S9V9(2) VALUE 1.08.
003980     05  FILLER PIC S9V9(2) VALUE 1.16.
003990     05  FILLER PIC S9V9(2) VALUE 1.22.
004000     05  FILLER PIC S9V9(2) VALUE 1.31.
004010     05  FILLER PIC S9V9(2) VALUE 1.38.
004020     05  FILLER PIC S9V9(2) VALUE 1.49.
004030     05  FILLER PIC S9V9(2) VALUE 1.58.
004040     05  FILLER PIC S9V9(2) VALUE 1.00.
004050     05  FILLER PIC S9V9(2) VALUE 1.08.
004060     05  FILLER PIC S9V9(2) VALUE 1.17.
004070     05  FILLER PIC S9V9(2) VALUE 1.23.
004080     05  FILLER PIC S9V9(2) VALUE 1.32.
004090     05  FILLER PIC S9V9(2) VALUE 1.40.
004100     05  FILLER PIC S9V9(2) VALUE 1.51.
004110     05  FILLER PIC S9V9(2) VALUE 1.61.
004120 01  SSF-DMAX-TABLE REDEFINES SSF-DMAX-LITERALS.
004130     05  SSF-DMAX-ROW OCCURS 11 TIMES INDEXED BY SSF-DMAX-ROW-IDX.
004140         10  SSF-DMAX-COL OCCURS 8 TIMES
004150                         INDEXED BY SSF-DMAX-COL-IDX
004160                         PIC S9V9(2).
004170 01  SSF-DMIN-LITERALS.
004180     05  FILLER PIC S9V9(2) VALUE 1.00.
004190     05  FILLER PIC S9V9(2) VALUE 1.02.
004200     05  FILLER PIC S9V9(2) VALUE 1.04.
004210     05  FILLER PIC S9V9(2) VALUE 1.06.
004220     05  FILLER PIC S9V9(2) VALUE 1.08.
004230     05  FILLER PIC S9V9(2) VALUE 1.09.
004240     05  FILLER PIC S9V9(2) VALUE 1.12.
004250     05  FILLER PIC S9V9(2) VALUE 1.14.
004260     05  FILLER PIC S9V9(2) VALUE 1.00.
004270     05  FILLER PIC S9V9(2) VALUE 1.02.
004280     05  FILLER PIC S9V9(2) VALUE 1.05.
004290     05  FILLER PIC S9V9(2) VALUE 1.07.
004300     05  FILLER PIC S9V9(2) VALUE 1.09.
004310     05  FILLER PIC S9V9(2) VALUE 1.11.
004320     05  FILLER PIC S9V9(2) VALUE 1.13.
004330     05  FILLER PIC S9V9(2) VALUE 1.16.
004340     05  FILLER PIC S9V9(2) VALUE 1.00.
004350     05  FILLER PIC S9V9(2) VALUE 1.03.
004360     05  FILLER PIC S9V9(2) VALUE 1.06.
004370     05  FILLER PIC S9V9(2) VALUE 1.08.
004380     05  FILLER PIC S9V9(2) VALUE 1.10.
004390     05  FILLER PIC S9V9(2) VALUE 1.12.
004400     05  FILLER PIC S9V9(2) VALUE 1.15.
004410     05  FILLER PIC S9V9(2) VALUE 1.18.
004420     05  FILLER PIC S9V9(2) VALUE 1.00.
004430     05  FILLER PIC S9V9(2) VALUE 1.03.
004440     05  FILLER PIC S9V9(2) VALUE 1.06.
004450     05  FILLER PIC S9V9(2) VALUE 1.08.
004460     05  FILLER PIC S9V9(2) VALUE 1.11.
004470     05  FILLER PIC S9V9(2) VALUE 1.14.
004480     05  FILLER PIC S9V9(2) VALUE 1.17.
004490     05  FILLER PIC S9V9(2) VALUE 1.20.
004500     05  FILLER PIC S9V9(2) VALUE 1.00.
004510     05  FILLER PIC S9V9(2) VALUE 1.03.
004520     05  FILLER PIC S9V9(2) VALUE 1.07.
004530     05  FILLER PIC S9V9(2) VALUE 1.09.
004540     05  FILLER PIC S9V9(2) VALUE 1.13.
004550     05  FILLER PIC S9V9(2) VALUE 1.15.
004560     05  FILLER PIC S9V9(2) VALUE 1.19.
004570     05  FILLER PIC S9V9(2) VALUE 1.22.
004580     05  FILLER PIC S9V9(2) VALUE 1.00.
004590     05  FILLER PIC S9V9(2) VALUE 1.04.
004600     05  FILLER PIC S9V9(2) VALUE 1.08.
004610     05  FILLER PIC S9V9(2) VALUE 1.10.
004620     05  FILLER PIC S9V9(2) VALUE 1.14.
004630     05  FILLER PIC S9V9(2) VALUE 1.17.
004640     05  FILLER PIC S9V9(2) VALUE 1.21.
004650     05  FILLER PIC S9V9(2) VALUE 1.25.
004660     05  FILLER PIC S9V9(2) VALUE 1.00.
004670     05  FILLER PIC S9V9(2) VALUE 1.04.
004680     05  FILLER PIC S9V9(2) VALUE 1.08.
004690     05  FILLER PIC S9V9(2) VALUE 1.11.
004700     05  FILLER PIC S9V9(2) VALUE 1.15.
004710     05  FILLER PIC S9V9(2) VALUE 1.18.
004720     05  FILLER PIC S9V9(2) VALUE 1.23.
004730     05  FILLER PIC S9V9(2) VALUE 1.27.
004740     05  FILLER PIC S9V9(2) VALUE 1.00.
004750     05  FILLER PIC S9V9(2) VALUE 1.04.
004760     05  FILLER PIC S9V9(2) VALUE 1.09.
004770     05  FILLER PIC S9V9(2) VALUE 1.12.
004780     05  FILLER PIC S9V9(2) VALUE 1.17.
004790     05  FILLER PIC S9V9(2) VALUE 1.20.
004800     05  FILLER PIC S9V9(2) VALUE 1.25.
004810     05  FILLER PIC S9V9(2) VALUE 1.30.
004820     05  FILLER PIC S9V9(2) VALUE 1.00.
004830     05  FILLER PIC S9V9(2) VALUE 1.05.
004840     05  FILLER PIC S9V9(2) VALUE 1.10.
004850     05  FILLER PIC S9V9(2) VALUE 1.13.
004860     05  FILLER PIC S9V9(2) VALUE 1.18.
004870     05  FILLER PIC S9V9(2) VALUE 1.22.
004880     05  FILLER PIC S9V9(2) VALUE 1.27.
004890     05  FILLER PIC S9V9(2) VALUE 1.32.
004900     05  FILLER PIC S9V9(2) VALUE 1.00.
004910     05  FILLER PIC S9V9(2) VALUE 1.05.
004920     05  FILLER PIC S9V9(2) VALUE 1.10.
004930     05  FILLER PIC S9V9(2) VALUE 1.14.
004940     05  FILLER PIC S9V9(2) VALUE 1.19.
004950     05  FILLER PIC S9V9(2) VALUE 1.23.
004960     05  FILLER PIC S9V9(2) VALUE 1.30.
004970     05  FILLER PIC S9V9(2) VALUE 1.35.
004980     05  FILLER PIC S9V9(2) VALUE 1.00.
004990     05  FILLER PIC S9V9(2) VALUE 1.05.
005000     05  FILLER PIC S9V9(2) VALUE 1.11.
005010     05  FILLER PIC S9V9(2) VALUE 1.15.
005020     05  FILLER PIC S9V9(2) VALUE 1.21.
005030     05  FILLER PIC S9V9(2) VALUE 1.25.
005040     05  FILLER PIC S9V9(2) VALUE 1.32.
005050     05  FILLER PIC S9V9(2) VALUE 1.37.
005060 01  SSF-DMIN-TABLE REDEFINES SSF-DMIN-LITERALS.
005070     05  SSF-DMIN-ROW OCCURS 11 TIMES INDEXED BY SSF-DMIN-ROW-IDX.
005080         10  SSF-DMIN-COL OCCURS 8 TIMES
005090                         INDEXED BY SSF-DMIN-COL-IDX
005100                         PIC S9V9(2).
005110 01  SSF-WORK-AREA.
005120     05  WS-SSF-T                    PIC S9(01)V9(08) COMP-3.
005130     05  WS-SSF-MU                   PIC S9(02)V9(08) COMP-3.
005140     05  WS-SSF-ROW-LO               PIC S9(04) COMP.
005150     05  WS-SSF-ROW-HI               PIC S9(04) COMP.
005160     05  WS-SSF-COL-LO               PIC S9(04) COMP.
005170     05  WS-SSF-COL-HI               PIC S9(04) COMP.
005180     05  WS-SSF-ROW-FRAC             PIC S9(01)V9(08) COMP-3.
005190     05  WS-SSF-COL-FRAC             PIC S9(01)V9(08) COMP-3.
005200     05  WS-SSF-LO-INTERP            PIC S9(02)V9(08) COMP-3.
005210     05  WS-SSF-HI-INTERP            PIC S9(02)V9(08) COMP-3.
005220     05  WS-SSF-RESULT               PIC S9(02)V9(08) COMP-3.
005230     05  WS-SSF-USE-DMAX-SW          PIC X(01).
005240         88  WS-SSF-USE-DMAX             VALUE 'Y'.
005250         88  WS-SSF-USE-DMIN             VALUE 'N'.
005260     05  WS-SSF-ERROR-SW             PIC X(01).
005270         88  WS-SSF-ERROR                VALUE 'Y'.
005280         88  WS-SSF-OK                   VALUE 'N'.
005290     05  FILLER                      PIC X(08) VALUE SPACES.
005300 EJECT
005310****************************************************************
005320*    P695-RESPONSE-COEFF WORK AREA
005330****************************************************************
005340 01  CS-WORK-AREA.
005350     05  WS-CS-R                     PIC S9(02)V9(08) COMP-3.
005360     05  WS-CS-T                     PIC S9(01)V9(08) COMP-3.
005370     05  WS-CS-RESULT                PIC S9(01)V9(08) COMP-3.
005380     05  WS-CS-FLOOR-CANDIDATE       PIC S9(01)V9(08) COMP-3.
005390     05  WS-CS-LONG-PERIOD-WARN-SW   PIC X(01).
005400         88  WS-CS-LONG-PERIOD-WARN      VALUE 'Y'.
005410         88  WS-CS-NORMAL-PERIOD         VALUE 'N'.
005420     05  FILLER                      PIC X(08) VALUE SPACES.
005430 01  FILLER                          PIC X(32)
005440     VALUE 'SECKP695 WORKING STORAGE ENDS  '.
005450 EJECT
005460 LINKAGE SECTION.
005470 01  LK-REQUEST.
005480     COPY SEREQREC.
005490 01  LK-RESULT.
005500     COPY SERSTREC.
005510 EJECT
005520 PROCEDURE DIVISION USING LK-REQUEST LK-RESULT.
005530****************************************************************
005540*                        MAINLINE LOGIC                        *
005550****************************************************************
005560
005570 0000-CONTROL-PROCESS.
005580     MOVE RQ-TYPE TO RS-TYPE.
005590     MOVE RQ-SDC  TO RS-KEY.
005600     MOVE 'PASS' TO RS-STATUS.
005610     MOVE SPACES TO RS-MESSAGE.
005620     MOVE ZERO TO RS-VALUE-1 RS-VALUE-2 RS-VALUE-3
005630                  RS-VALUE-4 RS-VALUE-5.
005640     SET WS-ACMR-OK TO TRUE.
005650     PERFORM 1000-COMPUTE-UNCERTAINTY THRU 1099-UNCERT-EXIT.
005660     IF RS-STATUS = 'PASS'
005670         PERFORM 1100-COMPUTE-ACMR THRU 1199-ACMR-EXIT
005680     END-IF.
005690     IF RS-STATUS = 'PASS'
005700         PERFORM 2000-LOOKUP-MAPPED-VALUES THRU 2099-MV-EXIT
005710     END-IF.
005720     IF RS-STATUS = 'PASS'
005730         PERFORM 2100-COMPUTE-SMT THRU 2199-SMT-EXIT
005740         PERFORM 2200-COMPUTE-SF1 THRU 2299-SF1-EXIT
005750     END-IF.
005760     IF RS-STATUS = 'PASS'
005770         PERFORM 2300-COMPUTE-SSF THRU 2399-SSF-EXIT
005780     END-IF.
005790     IF RS-STATUS = 'PASS'
005800         PERFORM 2400-COMPUTE-RESPONSE-COEFF THRU 2499-CS-EXIT
005810     END-IF.
005820     GOBACK.
005830 EJECT
005840****************************************************************
005850*    1000  P695-UNCERTAINTY - BETA-TOTAL INTO RS-VALUE-1        *
005860****************************************************************
005870
005880 1000-COMPUTE-UNCERTAINTY.
005890     MOVE RQ-RATINGS(1:1) TO WS-RATING-LETTER.
005900     PERFORM 1010-RATING-TO-BETA THRU 1019-RATING-EXIT.
005910     MOVE WS-MATH-RESULT TO WS-BETA-DR.
005920     IF RS-STATUS = 'PASS'
005930         MOVE RQ-RATINGS(2:1) TO WS-RATING-LETTER
005940         PERFORM 1010-RATING-TO-BETA THRU 1019-RATING-EXIT
005950         MOVE WS-MATH-RESULT TO WS-BETA-TD
005960     END-IF.
005970     IF RS-STATUS = 'PASS'
005980         MOVE RQ-RATINGS(3:1) TO WS-RATING-LETTER
005990         PERFORM 1010-RATING-TO-BETA THRU 1019-RATING-EXIT
006000         MOVE WS-MATH-RESULT TO WS-BETA-MDL
006010     END-IF.
006020     IF RS-STATUS = 'PASS'
006030         COMPUTE WS-BETA-RTR = 0.1 + (0.1 * RQ-MU-T)
006040         IF WS-BETA-RTR > 0.4
006050             MOVE 0.4 TO WS-BETA-RTR
006060         END-IF
006070         COMPUTE WS-BETA-SUMSQ =
006080             (WS-BETA-RTR * WS-BETA-RTR)
006090           + (WS-BETA-DR  * WS-BETA-DR)
006100           + (WS-BETA-TD  * WS-BETA-TD)
006110           + (WS-BETA-MDL * WS-BETA-MDL)
006120         MOVE 'SQRT' TO WS-MATH-FUNCTION
006130         MOVE WS-BETA-SUMSQ TO WS-MATH-ARG-1
006140         CALL 'SECKMATH' USING MATH-CALL-AREA
006170         MOVE WS-MATH-RESULT TO WS-BETA
006180         COMPUTE WS-BETA-STEPS ROUNDED = WS-BETA * 40
006190         COMPUTE WS-BETA-TOTAL = WS-BETA-STEPS / 40
006200         MOVE WS-BETA-TOTAL TO RS-VALUE-1
006210     END-IF.
006220 1099-UNCERT-EXIT.
006230     EXIT.
006240 EJECT
006250 1010-RATING-TO-BETA.
006260     EVALUATE WS-RATING-LETTER
006270         WHEN 'A' WHEN 'a'
006280             MOVE 0.10 TO WS-MATH-RESULT
006290         WHEN 'B' WHEN 'b'
006300             MOVE 0.20 TO WS-MATH-RESULT
006310         WHEN 'C' WHEN 'c'
006320             MOVE 0.35 TO WS-MATH-RESULT
006330         WHEN 'D' WHEN 'd'
006340             MOVE 0.50 TO WS-MATH-RESULT
006350         WHEN OTHER
006360             MOVE 'ERR ' TO RS-STATUS
006370             MOVE 'INVALID QUALITY RATING LETTER' TO RS-MESSAGE
006380             MOVE ZERO TO WS-MATH-RESULT
006390     END-EVALUATE.
006400 1019-RATING-EXIT.
006410     EXIT.
006420 EJECT
006430****************************************************************
006440*    1100  ACCEPTABLE ACMR INTO RS-VALUE-2                      *
006450*    ACMR = EXP( BETATOTAL * PHI-INVERSE(1 - COLLAPSE-PROB) )   *
006460*    PHI-INVERSE VIA THE ACKLAM RATIONAL APPROXIMATION.         *
006470****************************************************************
006480
006490 1100-COMPUTE-ACMR.
006500     COMPUTE WS-PROB = 1 - RQ-COLLAPSE.
006510     IF WS-PROB NOT > 0 OR WS-PROB NOT < 1
006520         MOVE 'ERR ' TO RS-STATUS
006530         MOVE 'COLLAPSE PROBABILITY OUT OF RANGE' TO RS-MESSAGE
006540     ELSE
006550         IF WS-PROB < PHI-P-LOW
006560             PERFORM 1120-PHI-INV-LOWER-TAIL THRU 1129-LOWER-EXIT
006570         ELSE
006580             IF WS-PROB > PHI-P-HIGH
006590                 PERFORM 1130-PHI-INV-UPPER-TAIL
006600                     THRU 1139-UPPER-EXIT
006610             ELSE
006620                 PERFORM 1110-PHI-INV-CENTRAL
006630                     THRU 1119-CENTRAL-EXIT
006640             END-IF
006650         END-IF
006660         COMPUTE WS-ACMR-ARG ROUNDED = WS-BETA-TOTAL * WS-PHI-Z
006670         MOVE 'EXPX' TO WS-MATH-FUNCTION
006680         MOVE WS-ACMR-ARG TO WS-MATH-ARG-1
006690         CALL 'SECKMATH' USING MATH-CALL-AREA
006720         MOVE WS-MATH-RESULT TO RS-VALUE-2
006730     END-IF.
006740 1199-ACMR-EXIT.
006750     EXIT.
006760 EJECT
006770 1110-PHI-INV-CENTRAL.
006780     COMPUTE WS-PHI-Q = WS-PROB - 0.5.
006790     COMPUTE WS-PHI-R = WS-PHI-Q * WS-PHI-Q.
006800     COMPUTE WS-PHI-NUM ROUNDED =
006810         ((((((PHI-A1 * WS-PHI-R) + PHI-A2) * WS-PHI-R + PHI-A3)
006820           * WS-PHI-R + PHI-A4) * WS-PHI-R + PHI-A5)
006830           * WS-PHI-R + PHI-A6) * WS-PHI-Q.
006840     COMPUTE WS-PHI-DEN ROUNDED =
006850         (((((PHI-B1 * WS-PHI-R) + PHI-B2) * WS-PHI-R + PHI-B3)
006860           * WS-PHI-R + PHI-B4) * WS-PHI-R + PHI-B5)
006870           * WS-PHI-R + 1.
006880     COMPUTE WS-PHI-Z ROUNDED = WS-PHI-NUM / WS-PHI-DEN.
006890 1119-CENTRAL-EXIT.
006900     EXIT.
006910 EJECT
006920 1120-PHI-INV-LOWER-TAIL.
006930     MOVE 'LNX ' TO WS-MATH-FUNCTION.
006940     MOVE WS-PROB TO WS-MATH-ARG-1.
006950     CALL 'SECKMATH' USING MATH-CALL-AREA.
006980     COMPUTE WS-MATH-ARG-1 ROUNDED = WS-MATH-RESULT * -2.
006990     MOVE 'SQRT' TO WS-MATH-FUNCTION.
007000     CALL 'SECKMATH' USING MATH-CALL-AREA.
007030     MOVE WS-MATH-RESULT TO WS-PHI-Q.
007040     PERFORM 1140-PHI-TAIL-RATIONAL THRU 1149-TAIL-EXIT.
007050     COMPUTE WS-PHI-Z = WS-PHI-Z * -1.
007060 1129-LOWER-EXIT.
007070     EXIT.
007080 EJECT
007090 1130-PHI-INV-UPPER-TAIL.
007100     MOVE 'LNX ' TO WS-MATH-FUNCTION.
007110     COMPUTE WS-MATH-ARG-1 = 1 - WS-PROB.
007120     CALL 'SECKMATH' USING MATH-CALL-AREA.
007150     COMPUTE WS-MATH-ARG-1 ROUNDED = WS-MATH-RESULT * -2.
007160     MOVE 'SQRT' TO WS-MATH-FUNCTION.
007170     CALL 'SECKMATH' USING MATH-CALL-AREA.
007200     MOVE WS-MATH-RESULT TO WS-PHI-Q.
007210     PERFORM 1140-PHI-TAIL-RATIONAL THRU 1149-TAIL-EXIT.
007220 1139-UPPER-EXIT.
007230     EXIT.
007240 EJECT
007250 1140-PHI-TAIL-RATIONAL.
007260     COMPUTE WS-PHI-NUM ROUNDED =
007270         (((((PHI-C1 * WS-PHI-Q) + PHI-C2) * WS-PHI-Q + PHI-C3)
007280           * WS-PHI-Q + PHI-C4) * WS-PHI-Q + PHI-C5)
007290           * WS-PHI-Q + PHI-C6.
007300     COMPUTE WS-PHI-DEN ROUNDED =
007310         ((((PHI-D1 * WS-PHI-Q) + PHI-D2) * WS-PHI-Q + PHI-D3)
007320           * WS-PHI-Q + PHI-D4) * WS-PHI-Q + 1.
007330     COMPUTE WS-PHI-Z ROUNDED = WS-PHI-NUM / WS-PHI-DEN.
007340 1149-TAIL-EXIT.
007350     EXIT.
007360 EJECT
007370****************************************************************
007380*    2000  P695-MAPPED-VALUES - RESOLVE SDC ROW                 *
007390*    CMAX SHARES THE DMIN ROW; BMAX SHARES THE CMIN ROW.        *
007400****************************************************************
007410
007420 2000-LOOKUP-MAPPED-VALUES.
007430     MOVE RQ-SDC TO WS-MV-SDC.
007440     INSPECT WS-MV-SDC CONVERTING
007450         'abcdefghijklmnopqrstuvwxyz' TO
007460         'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
007470     EVALUATE WS-MV-SDC
007480         WHEN 'CMAX' MOVE 'DMIN' TO WS-MV-SDC
007490         WHEN 'BMAX' MOVE 'CMIN' TO WS-MV-SDC
007500     END-EVALUATE.
007510     SET WS-MV-NOT-FOUND TO TRUE.
007520     SET MV-IDX TO 1.
007530     PERFORM 2010-SEARCH-MV-ROW THRU 2019-SEARCH-EXIT
007540         VARYING MV-IDX FROM 1 BY 1
007550         UNTIL MV-IDX > 4 OR WS-MV-FOUND.
007560     IF WS-MV-NOT-FOUND
007570         MOVE 'ERR ' TO RS-STATUS
007580         MOVE 'UNKNOWN SEISMIC DESIGN CATEGORY' TO RS-MESSAGE
007590     END-IF.
007600 2099-MV-EXIT.
007610     EXIT.
007620 EJECT
007630 2010-SEARCH-MV-ROW.
007640     IF MV-SDC-KEY(MV-IDX) = WS-MV-SDC
007650         SET WS-MV-FOUND TO TRUE
007660     END-IF.
007670 2019-SEARCH-EXIT.
007680     EXIT.
007690 EJECT
007700****************************************************************
007710*    2100  MCE SPECTRAL DEMAND  SMT(T)  (INTERMEDIATE ONLY,     *
007720*    FEEDS 2200-COMPUTE-SF1 - NOT A REPORTED RS-VALUE)          *
007730****************************************************************
007740
007750 2100-COMPUTE-SMT.
007760     MOVE RQ-PERIOD TO WS-SF1-T.
007770     IF WS-SF1-T <= (MV-SM1(MV-IDX) / MV-SMS(MV-IDX))
007780         MOVE MV-SMS(MV-IDX) TO WS-MV-SMT
007790     ELSE
007800         COMPUTE WS-MV-SMT ROUNDED = MV-SM1(MV-IDX) / WS-SF1-T
007810     END-IF.
007820 2199-SMT-EXIT.
007830     EXIT.
007840 EJECT
007850****************************************************************
007860*    2200  P695-SCALE-FACTOR (SF1) INTO RS-VALUE-3              *
007870*    25-POINT LINEAR INTERPOLATION OVER THE SNRT TABLE.         *
007880****************************************************************
007890
007900 2200-COMPUTE-SF1.
007910     SET WS-SF1-OK TO TRUE.
007920     IF WS-SF1-T <= 0.25 OR WS-SF1-T >= 5.0
007930         MOVE 'ERR ' TO RS-STATUS
007940         MOVE 'PERIOD OUT OF SF1 TABLE RANGE' TO RS-MESSAGE
007950         SET WS-SF1-ERROR TO TRUE
007960     ELSE
007970         SET WS-SF1-LO-IDX TO 1
007980         SET WS-SF1-HI-IDX TO 2
007990         PERFORM 2210-FIND-SF1-BRACKET THRU 2219-BRACKET-EXIT
008000             VARYING SNRT-IDX FROM 1 BY 1
008010             UNTIL SNRT-IDX > WS-SNRT-TABLE-MAX
008020         SET SNRT-IDX TO WS-SF1-LO-IDX
008030         COMPUTE WS-SF1-FRACTION ROUNDED =
008040             (WS-SF1-T - SNRT-PERIOD(WS-SF1-LO-IDX)) /
008050             (SNRT-PERIOD(WS-SF1-HI-IDX)
008060                 - SNRT-PERIOD(WS-SF1-LO-IDX))
008070         COMPUTE WS-SF1-SNRT ROUNDED =
008080             SNRT-VALUE(WS-SF1-LO-IDX) +
008090             (WS-SF1-FRACTION *
008100                 (SNRT-VALUE(WS-SF1-HI-IDX)
008110                     - SNRT-VALUE(WS-SF1-LO-IDX)))
008120         COMPUTE RS-VALUE-3 ROUNDED = WS-MV-SMT / WS-SF1-SNRT
008130     END-IF.
008140 2299-SF1-EXIT.
008150     EXIT.
008160 EJECT
008170 2210-FIND-SF1-BRACKET.
008180     IF WS-SF1-T >= SNRT-PERIOD(SNRT-IDX)
008190        AND WS-SF1-T <= SNRT-PERIOD(SNRT-IDX + 1)
008200         MOVE SNRT-IDX TO WS-SF1-LO-IDX
008210         COMPUTE WS-SF1-HI-IDX = SNRT-IDX + 1
008220     END-IF.
008230 2219-BRACKET-EXIT.
008240     EXIT.
008250 EJECT
008260****************************************************************
008270*    2300  P695-SSF - BILINEAR INTERPOLATION INTO RS-VALUE-4    *
008280****************************************************************
008290
008300 2300-COMPUTE-SSF.
008310     SET WS-SSF-OK TO TRUE.
008320     MOVE RQ-PERIOD TO WS-SSF-T.
008330     MOVE RQ-MU-T   TO WS-SSF-MU.
008340     IF WS-MV-SDC = 'DMAX'
008350         SET WS-SSF-USE-DMAX TO TRUE
008360     ELSE
008370         SET WS-SSF-USE-DMIN TO TRUE
008380     END-IF.
008390     IF WS-SSF-MU < 1
008400         MOVE 'ERR ' TO RS-STATUS
008410         MOVE 'DUCTILITY MU-T BELOW 1.0' TO RS-MESSAGE
008420         SET WS-SSF-ERROR TO TRUE
008430     ELSE
008440         PERFORM 2310-FIND-SSF-ROWS THRU 2319-ROWS-EXIT
008450         PERFORM 2320-FIND-SSF-COLS THRU 2329-COLS-EXIT
008460         PERFORM 2330-INTERPOLATE-SSF THRU 2339-INTERP-EXIT
008470         MOVE WS-SSF-RESULT TO RS-VALUE-4
008480     END-IF.
008490 2399-SSF-EXIT.
008500     EXIT.
008510 EJECT
008520 2310-FIND-SSF-ROWS.
008530     IF WS-SSF-T <= 0.5
008540         MOVE 1 TO WS-SSF-ROW-LO
008550         MOVE 1 TO WS-SSF-ROW-HI
008560         MOVE 0 TO WS-SSF-ROW-FRAC
008570     ELSE
008580         IF WS-SSF-T >= 1.5
008582             MOVE WS-SSF-ROW-MAX TO WS-SSF-ROW-LO
008584             MOVE WS-SSF-ROW-MAX TO WS-SSF-ROW-HI
008600             MOVE 0 TO WS-SSF-ROW-FRAC
008610         ELSE
008620             MOVE 1 TO WS-SSF-ROW-LO
008630             PERFORM 2311-SCAN-ROW THRU 2312-SCAN-ROW-EXIT
008640                 VARYING SSF-DMAX-ROW-IDX FROM 1 BY 1
008650                 UNTIL SSF-DMAX-ROW-IDX > 10
008660             COMPUTE WS-SSF-ROW-HI = WS-SSF-ROW-LO + 1
008670             COMPUTE WS-SSF-ROW-FRAC ROUNDED =
008680                 (WS-SSF-T - (0.5 + ((WS-SSF-ROW-LO - 1) * 0.1)))
008690                 / 0.1
008700         END-IF
008710     END-IF.
008720 2319-ROWS-EXIT.
008730     EXIT.
008740 EJECT
008750 2311-SCAN-ROW.
008760     IF WS-SSF-T >= (0.5 + ((SSF-DMAX-ROW-IDX - 1) * 0.1))
008770        AND WS-SSF-T <= (0.5 + (SSF-DMAX-ROW-IDX * 0.1))
008780         MOVE SSF-DMAX-ROW-IDX TO WS-SSF-ROW-LO
008790     END-IF.
008800 2312-SCAN-ROW-EXIT.
008810     EXIT.
008820 EJECT
008830 2320-FIND-SSF-COLS.
008840     IF WS-SSF-MU >= 8
008850         MOVE 8 TO WS-SSF-COL-LO
008860         MOVE 8 TO WS-SSF-COL-HI
008870         MOVE 0 TO WS-SSF-COL-FRAC
008880     ELSE
008890         MOVE 1 TO WS-SSF-COL-LO
008900         PERFORM 2321-SCAN-COL THRU 2322-SCAN-COL-EXIT
008910             VARYING SSF-DUCT-IDX FROM 1 BY 1
008920             UNTIL SSF-DUCT-IDX > 7
008930         COMPUTE WS-SSF-COL-HI = WS-SSF-COL-LO + 1
008940         COMPUTE WS-SSF-COL-FRAC ROUNDED =
008950             (WS-SSF-MU - SSF-DUCT-COL(WS-SSF-COL-LO)) /
008960             (SSF-DUCT-COL(WS-SSF-COL-LO + 1)
008970                 - SSF-DUCT-COL(WS-SSF-COL-LO))
008980     END-IF.
008990 2329-COLS-EXIT.
009000     EXIT.
009010 EJECT
009020 2321-SCAN-COL.
009030     IF WS-SSF-MU >= SSF-DUCT-COL(SSF-DUCT-IDX)
009040        AND WS-SSF-MU <= SSF-DUCT-COL(SSF-DUCT-IDX + 1)
009050         MOVE SSF-DUCT-IDX TO WS-SSF-COL-LO
009060     END-IF.
009070 2322-SCAN-COL-EXIT.
009080     EXIT.
009090 EJECT
009100 2330-INTERPOLATE-SSF.
009110     IF WS-SSF-USE-DMAX
009120         COMPUTE WS-SSF-LO-INTERP ROUNDED =
009130             SSF-DMAX-COL(WS-SSF-ROW-LO, WS-SSF-COL-LO) +
009140             (WS-SSF-COL-FRAC *
009150               (SSF-DMAX-COL(WS-SSF-ROW-LO, WS-SSF-COL-HI)
009160                 - SSF-DMAX-COL(WS-SSF-ROW-LO, WS-SSF-COL-LO)))
009170         COMPUTE WS-SSF-HI-INTERP ROUNDED =
009180             SSF-DMAX-COL(WS-SSF-ROW-HI, WS-SSF-COL-LO) +
009190             (WS-SSF-COL-FRAC *
009200               (SSF-DMAX-COL(WS-SSF-ROW-HI, WS-SSF-COL-HI)
009210                 - SSF-DMAX-COL(WS-SSF-ROW-HI, WS-SSF-COL-LO)))
009220     ELSE
009230         COMPUTE WS-SSF-LO-INTERP ROUNDED =
009240             SSF-DMIN-COL(WS-SSF-ROW-LO, WS-SSF-COL-LO) +
009250             (WS-SSF-COL-FRAC *
009260               (SSF-DMIN-COL(WS-SSF-ROW-LO, WS-SSF-COL-HI)
009270                 - SSF-DMIN-COL(WS-SSF-ROW-LO, WS-SSF-COL-LO)))
009280         COMPUTE WS-SSF-HI-INTERP ROUNDED =
009290             SSF-DMIN-COL(WS-SSF-ROW-HI, WS-SSF-COL-LO) +
009300             (WS-SSF-COL-FRAC *
009310               (SSF-DMIN-COL(WS-SSF-ROW-HI, WS-SSF-COL-HI)
009320                 - SSF-DMIN-COL(WS-SSF-ROW-HI, WS-SSF-COL-LO)))
009330     END-IF.
009340     COMPUTE WS-SSF-RESULT ROUNDED =
009350         WS-SSF-LO-INTERP +
009360         (WS-SSF-ROW-FRAC * (WS-SSF-HI-INTERP - WS-SSF-LO-INTERP)).
009370 2339-INTERP-EXIT.
009380     EXIT.
009390 EJECT
009400****************************************************************
009410*    2400  P695-RESPONSE-COEFF  Cs  INTO RS-VALUE-5             *
009420****************************************************************
009430
009440 2400-COMPUTE-RESPONSE-COEFF.
009450     MOVE RQ-R TO WS-CS-R.
009460     MOVE RQ-PERIOD TO WS-CS-T.
009470     SET WS-CS-NORMAL-PERIOD TO TRUE.
009480     IF WS-CS-T > 4.0
009490         SET WS-CS-LONG-PERIOD-WARN TO TRUE
009500     END-IF.
009510     IF WS-CS-T <= MV-TS(MV-IDX)
009520         COMPUTE WS-CS-RESULT ROUNDED = MV-SDS(MV-IDX) / WS-CS-R
009530     ELSE
009540         COMPUTE WS-CS-RESULT ROUNDED =
009550             MV-SD1(MV-IDX) / (WS-CS-T * WS-CS-R)
009560         COMPUTE WS-CS-FLOOR-CANDIDATE ROUNDED =
009570             0.044 * MV-SDS(MV-IDX)
009580         IF WS-CS-FLOOR-CANDIDATE > WS-CS-RESULT
009590             MOVE WS-CS-FLOOR-CANDIDATE TO WS-CS-RESULT
009600         END-IF
009610     END-IF.
009620     IF WS-CS-RESULT < 0.01
009630         MOVE 0.01 TO WS-CS-RESULT
009640     END-IF.
009650     MOVE WS-CS-RESULT TO RS-VALUE-5.
009660     IF WS-CS-LONG-PERIOD-WARN
009670         MOVE 'PERIOD EXCEEDS 4.0S - Cs MAY BE UNCONSERVATIVE'
009680             TO RS-MESSAGE
009690     END-IF.
009700 2499-CS-EXIT.
009710     EXIT.

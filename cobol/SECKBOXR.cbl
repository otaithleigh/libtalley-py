000010 IDENTIFICATION DIVISION.
000020 PROGRAM-ID. SECKBOXR.
000030 AUTHOR. D. L. BRISCOE.
000040 INSTALLATION. STRUCTURAL ENGINEERING SYSTEMS - BATCH GROUP.
000050 DATE-WRITTEN. 04/1989.
000060 DATE-COMPILED.
000070 SECURITY. UNCLASSIFIED - INTERNAL USE ONLY.
000080****************************************************************
000090*                                                              *
000100*A    ABSTRACT..                                               *
000110*  BOXED REPORT-BLOCK FORMATTER.  GIVEN A SET OF BODY TEXT      *
000120*  LINES AND A REQUESTED BOX STYLE, BUILDS A TOP RULE LINE, ONE *
000130*  OR MORE PADDED/EDGED BODY LINES (WRAPPING A LINE THAT WILL   *
000140*  NOT FIT AT A WORD BOUNDARY), AND A BOTTOM RULE LINE.  USED   *
000150*  BY SECKMAIN TO BOX THE END-OF-JOB CONTROL TOTALS BLOCK, AND  *
000160*  AVAILABLE TO ANY FUTURE ELEMENT THAT NEEDS A RULED BLOCK ON  *
000170*  THE PRINT FILE.                                              *
000180*                                                              *
000190*J    JCL..                                                    *
000200*     NONE - THIS ELEMENT IS CALLED AS A SUBROUTINE, NOT       *
000210*     EXECUTED AS A JOB STEP.                                  *
000220*                                                              *
000230*P    ENTRY PARAMETERS..                                       *
000240*     LK-BOXER-STYLE     - 'C' = C-COMMENT STYLE, 'P' = PLAIN   *
000250*     LK-BOXER-WIDTH     - TOTAL LINE WIDTH OF THE BOX          *
000260*     LK-BOXER-IN-COUNT  - NUMBER OF BODY LINES SUPPLIED        *
000270*     LK-BOXER-IN-LINES  - THE BODY TEXT, ONE PER OCCURRENCE    *
000280*     LK-BOXER-OUT-COUNT - NUMBER OF FORMATTED LINES RETURNED   *
000290*     LK-BOXER-OUT-LINES - THE FORMATTED BOX, READY TO PRINT    *
000300*                                                              *
000310*E    ERRORS DETECTED BY THIS ELEMENT..                        *
000320*     NONE - CALLER IS RESPONSIBLE FOR SIZING LK-BOXER-IN-LINES *
000330*     AND LK-BOXER-OUT-LINES TABLES LARGE ENOUGH FOR THE JOB.   *
000340*                                                              *
000350*C    ELEMENTS INVOKED BY THIS ELEMENT..                        *
000360*                                                              *
000370*     NONE.                                                     *
000380*                                                              *
000390*U    USER CONSTANTS AND TABLES REFERENCED..                   *
000400*     C-STYLE  EDGES "/*" " *" "* " "*/" RULE "*"               *
000410*     P-STYLE  EDGES "#"  "#"  "#"  "#"  RULE "="                *
000420*                                                              *
000430*    CHANGE LOG..                                               *
000440*    04/89  DLB  INITIAL RELEASE - PLAIN STYLE ONLY             *
000450*    01/93  DLB  ADDED C-COMMENT-STYLE BOX FOR THE COPYBOOK     *
000460*                CROSS-REFERENCE LISTING UTILITY                *
000470*    11/98  RMT  Y2K - NO DATE FIELDS IN THIS ELEMENT, REVIEWED *
000480*                AND SIGNED OFF, NO CHANGE REQUIRED             *
000490*    07/01  KPS  TICKET SE-1050 - LONG BODY LINE WITH NO        *
000500*                EMBEDDED BLANKS OVERRAN THE BOX RIGHT EDGE,    *
000510*                DOCUMENTED AS A KNOWN LIMIT (CALLER MUST KEEP  *
000520*                SINGLE TOKENS WITHIN THE AVAILABLE TEXT WIDTH) *
000525*    07/06  KPS  TICKET SE-1440 - MOVED THE SOURCE-LINE AND     *
000526*                WORD-BUFFER SCAN-BOUND LITERALS TO 77-LEVEL    *
000527*                NAMED CONSTANTS PER SHOP STANDARDS REVIEW      *
000530*                                                              *
000540****************************************************************
000550 ENVIRONMENT DIVISION.
000560 CONFIGURATION SECTION.
000570 SPECIAL-NAMES.
000580     UPSI-0 IS SECKBOXR-TRACE-SW
000590         ON  SECKBOXR-TRACE-ON
000600         OFF SECKBOXR-TRACE-OFF.
000610 EJECT
000620 DATA DIVISION.
000630 WORKING-STORAGE SECTION.
000631****************************************************************
000632*    07/06  KPS  TICKET SE-1440 - PULLED THE SOURCE-LINE AND     *
000633*                WORD-BUFFER SCAN-BOUND LITERALS TO 77-LEVEL     *
000634*                NAMED CONSTANTS PER SHOP STANDARDS REVIEW       *
000635****************************************************************
000636 77  WS-SRC-LINE-MAX-LEN             PIC S9(03) COMP VALUE 80.
000637 77  WS-WORD-MAX-LEN                 PIC S9(03) COMP VALUE 40.
000640 01  FILLER                          PIC X(32)
000650     VALUE 'SECKBOXR WORKING STORAGE BEGINS'.
000660****************************************************************
000670*    BOX-STYLE LITERAL TABLES
000680****************************************************************
000690 01  STYLE-LITERALS-C.
000700     05  WS-C-FIRST                  PIC X(02) VALUE '/*'.
000710     05  WS-C-LEFT                   PIC X(02) VALUE ' *'.
000720     05  WS-C-RIGHT                  PIC X(02) VALUE '* '.
000730     05  WS-C-FINAL                  PIC X(02) VALUE '*/'.
000740     05  WS-C-RULE                   PIC X(01) VALUE '*'.
000750     05  WS-C-PAD                    PIC X(01) VALUE SPACE.
000760 01  STYLE-LITERALS-P.
000770     05  WS-P-EDGE                   PIC X(01) VALUE '#'.
000780     05  WS-P-RULE                   PIC X(01) VALUE '='.
000790     05  WS-P-PAD                    PIC X(01) VALUE SPACE.
000800 EJECT
000810****************************************************************
000820*    ACTIVE-STYLE WORK AREA - LOADED BY 1000-SELECT-STYLE
000830****************************************************************
000840 01  ACTIVE-STYLE-AREA.
000850     05  WS-FIRST                    PIC X(02).
000860     05  WS-LEFT                     PIC X(02).
000870     05  WS-RIGHT                    PIC X(02).
000880     05  WS-FINAL                    PIC X(02).
000890     05  WS-RULE                     PIC X(01).
000900     05  WS-PAD                      PIC X(01).
000910     05  WS-FIRST-LEN                PIC S9(02) COMP.
000920     05  FILLER REDEFINES WS-FIRST-LEN.
000930         10  WS-FIRST-LEN-X          PIC X(02).
000940     05  WS-LEFT-LEN                 PIC S9(02) COMP.
000950     05  WS-RIGHT-LEN                PIC S9(02) COMP.
000960     05  WS-FINAL-LEN                PIC S9(02) COMP.
000970     05  FILLER                      PIC X(08) VALUE SPACES.
000980 EJECT
000990****************************************************************
001000*    LINE-BUILD WORK AREA
001010****************************************************************
001020 01  LINE-BUILD-AREA.
001030     05  WS-LINE-BUFFER              PIC X(132).
001040     05  FILLER REDEFINES WS-LINE-BUFFER.
001050         10  WS-LINE-BUFFER-BYTE OCCURS 132 TIMES
001060                     INDEXED BY WS-LB-IDX PIC X(01).
001070     05  WS-FILL-COUNT               PIC S9(04) COMP.
001080     05  WS-I                        PIC S9(04) COMP.
001090     05  WS-POS                      PIC S9(04) COMP.
001100     05  WS-LINE-IDX                 PIC S9(04) COMP.
001110     05  WS-AVAIL-WIDTH              PIC S9(04) COMP.
001120     05  FILLER                      PIC X(08) VALUE SPACES.
001130 EJECT
001140****************************************************************
001150*    WORD-WRAP WORK AREA
001160****************************************************************
001170 01  WRAP-WORK-AREA.
001180     05  WS-SRC-LINE                 PIC X(80).
001190     05  WS-SRC-LEN                  PIC S9(04) COMP.
001200     05  FILLER REDEFINES WS-SRC-LEN.
001210         10  WS-SRC-LEN-X            PIC X(02).
001220     05  WS-SCAN-POS                 PIC S9(04) COMP.
001230     05  WS-NONBLANK-SW              PIC X(01).
001240         88  WS-NONBLANK-FOUND           VALUE 'Y'.
001250         88  WS-NONBLANK-NOT-FOUND       VALUE 'N'.
001260     05  WS-PTR                      PIC S9(04) COMP.
001270     05  WS-WORD                     PIC X(40).
001280     05  WS-WORD-LEN                 PIC S9(04) COMP.
001290     05  WS-WORD-SCAN-POS            PIC S9(04) COMP.
001300     05  WS-WORD-NONBLANK-SW         PIC X(01).
001310         88  WS-WORD-NONBLANK-FOUND      VALUE 'Y'.
001320         88  WS-WORD-NONBLANK-NOT-FOUND  VALUE 'N'.
001330     05  WS-OUT-LINE                 PIC X(80).
001340     05  WS-OUT-LEN                  PIC S9(04) COMP.
001350     05  WS-TENT-LEN                 PIC S9(04) COMP.
001360     05  FILLER                      PIC X(08) VALUE SPACES.
001370 01  FILLER                          PIC X(32)
001380     VALUE 'SECKBOXR WORKING STORAGE ENDS  '.
001390 EJECT
001400 LINKAGE SECTION.
001410 01  LK-BOXER-PARMS.
001420     05  LK-BOXER-STYLE              PIC X(01).
001430         88  LK-BOXER-STYLE-C            VALUE 'C'.
001440         88  LK-BOXER-STYLE-PLAIN        VALUE 'P'.
001450     05  LK-BOXER-WIDTH              PIC S9(03) COMP.
001460     05  LK-BOXER-IN-COUNT           PIC S9(03) COMP.
001470     05  LK-BOXER-IN-LINES.
001480         10  LK-BOXER-IN-LINE OCCURS 20 TIMES PIC X(80).
001490     05  LK-BOXER-OUT-COUNT          PIC S9(03) COMP.
001500     05  LK-BOXER-OUT-LINES.
001510         10  LK-BOXER-OUT-LINE OCCURS 40 TIMES PIC X(132).
001520 EJECT
001530 PROCEDURE DIVISION USING LK-BOXER-PARMS.
001540****************************************************************
001550*                        MAINLINE LOGIC                        *
001560****************************************************************
001570
001580 0000-CONTROL-PROCESS.
001590     PERFORM 1000-SELECT-STYLE THRU 1099-STYLE-EXIT.
001600     MOVE 0 TO LK-BOXER-OUT-COUNT.
001610     COMPUTE WS-AVAIL-WIDTH =
001620         LK-BOXER-WIDTH - WS-LEFT-LEN - WS-RIGHT-LEN - 2.
001630     PERFORM 2000-EMIT-TOP-RULE THRU 2099-TOP-EXIT.
001640     PERFORM 3000-EMIT-ONE-BODY-LINE THRU 3099-BODY-EXIT
001650         VARYING WS-LINE-IDX FROM 1 BY 1
001660         UNTIL WS-LINE-IDX > LK-BOXER-IN-COUNT.
001670     PERFORM 4000-EMIT-BOTTOM-RULE THRU 4099-BOTTOM-EXIT.
001680     GOBACK.
001690 EJECT
001700****************************************************************
001710*    1000  RESOLVE THE REQUESTED BOX STYLE INTO WORKING EDGES   *
001720****************************************************************
001730
001740 1000-SELECT-STYLE.
001750     IF LK-BOXER-STYLE-C
001760         MOVE WS-C-FIRST TO WS-FIRST
001770         MOVE WS-C-LEFT  TO WS-LEFT
001780         MOVE WS-C-RIGHT TO WS-RIGHT
001790         MOVE WS-C-FINAL TO WS-FINAL
001800         MOVE WS-C-RULE  TO WS-RULE
001810         MOVE WS-C-PAD   TO WS-PAD
001820         MOVE 2 TO WS-FIRST-LEN WS-LEFT-LEN WS-RIGHT-LEN
001830                   WS-FINAL-LEN
001840     ELSE
001850         MOVE SPACES TO WS-FIRST WS-LEFT WS-RIGHT WS-FINAL
001860         MOVE WS-P-EDGE TO WS-FIRST(1:1)
001870         MOVE WS-P-EDGE TO WS-LEFT(1:1)
001880         MOVE WS-P-EDGE TO WS-RIGHT(1:1)
001890         MOVE WS-P-EDGE TO WS-FINAL(1:1)
001900         MOVE WS-P-RULE TO WS-RULE
001910         MOVE WS-P-PAD  TO WS-PAD
001920         MOVE 1 TO WS-FIRST-LEN WS-LEFT-LEN WS-RIGHT-LEN
001930                   WS-FINAL-LEN
001940     END-IF.
001950 1099-STYLE-EXIT.
001960     EXIT.
001970 EJECT
001980****************************************************************
001990*    2000  TOP RULE = FIRST-EDGE + RULE FILL + RIGHT-EDGE       *
002000****************************************************************
002010
002020 2000-EMIT-TOP-RULE.
002030     MOVE SPACES TO WS-LINE-BUFFER.
002040     MOVE WS-FIRST(1:WS-FIRST-LEN) TO
002050         WS-LINE-BUFFER(1:WS-FIRST-LEN).
002060     COMPUTE WS-FILL-COUNT =
002070         LK-BOXER-WIDTH - WS-FIRST-LEN - WS-RIGHT-LEN.
002080     PERFORM 2010-BUILD-TOP-FILL THRU 2019-TOP-FILL-EXIT
002090         VARYING WS-I FROM 1 BY 1
002100         UNTIL WS-I > WS-FILL-COUNT.
002110     COMPUTE WS-POS = WS-FIRST-LEN + WS-FILL-COUNT + 1.
002120     MOVE WS-RIGHT(1:WS-RIGHT-LEN) TO
002130         WS-LINE-BUFFER(WS-POS:WS-RIGHT-LEN).
002140     PERFORM 9000-APPEND-OUTPUT-LINE THRU 9099-APPEND-EXIT.
002150 2099-TOP-EXIT.
002160     EXIT.
002170
002180 2010-BUILD-TOP-FILL.
002181     COMPUTE WS-POS = WS-FIRST-LEN + WS-I.
002182     MOVE WS-RULE TO WS-LINE-BUFFER(WS-POS:1).
002183 2019-TOP-FILL-EXIT.
002184     EXIT.
002185 EJECT
002200****************************************************************
002210*    3000  ONE BODY LINE - WORD-WRAPPED IF IT WILL NOT FIT      *
002220****************************************************************
002230
002240 3000-EMIT-ONE-BODY-LINE.
002250     MOVE LK-BOXER-IN-LINE(WS-LINE-IDX) TO WS-SRC-LINE.
002260     PERFORM 3100-FIND-LAST-NONBLANK THRU 3109-FIND-EXIT.
002270     MOVE SPACES TO WS-OUT-LINE.
002280     MOVE 0 TO WS-OUT-LEN.
002290     IF WS-SRC-LEN = 0
002300         PERFORM 3200-EMIT-ONE-WRAPPED-LINE THRU 3299-EMIT-EXIT
002310     ELSE
002320         MOVE 1 TO WS-PTR
002330         PERFORM 3300-WRAP-ONE-WORD THRU 3399-WRAP-EXIT
002340             UNTIL WS-PTR > WS-SRC-LEN
002350         IF WS-OUT-LEN > 0
002360             PERFORM 3200-EMIT-ONE-WRAPPED-LINE THRU 3299-EMIT-EXIT
002370         END-IF
002380     END-IF.
002390 3099-BODY-EXIT.
002400     EXIT.
002410 EJECT
002420 3100-FIND-LAST-NONBLANK.
002430     MOVE 0 TO WS-SRC-LEN.
002440     SET WS-NONBLANK-NOT-FOUND TO TRUE.
002450     PERFORM 3110-CHECK-ONE-SRC-POSITION THRU 3119-CHECK-SRC-EXIT
002460         VARYING WS-SCAN-POS FROM WS-SRC-LINE-MAX-LEN BY -1
002470         UNTIL WS-SCAN-POS = 0 OR WS-NONBLANK-FOUND.
002480 3109-FIND-EXIT.
002490     EXIT.
002491
002492 3110-CHECK-ONE-SRC-POSITION.
002493     IF WS-SRC-LINE(WS-SCAN-POS:1) NOT = SPACE
002494         MOVE WS-SCAN-POS TO WS-SRC-LEN
002495         SET WS-NONBLANK-FOUND TO TRUE
002496     END-IF.
002497 3119-CHECK-SRC-EXIT.
002498     EXIT.
002499 EJECT
002550 3200-EMIT-ONE-WRAPPED-LINE.
002560     MOVE SPACES TO WS-LINE-BUFFER.
002570     MOVE WS-LEFT(1:WS-LEFT-LEN) TO WS-LINE-BUFFER(1:WS-LEFT-LEN).
002580     COMPUTE WS-POS = WS-LEFT-LEN + 1.
002590     MOVE WS-PAD TO WS-LINE-BUFFER(WS-POS:1).
002600     COMPUTE WS-POS = WS-POS + 1.
002610     MOVE WS-OUT-LINE(1:WS-AVAIL-WIDTH) TO
002620         WS-LINE-BUFFER(WS-POS:WS-AVAIL-WIDTH).
002630     COMPUTE WS-POS = WS-POS + WS-AVAIL-WIDTH.
002640     MOVE WS-PAD TO WS-LINE-BUFFER(WS-POS:1).
002650     COMPUTE WS-POS = WS-POS + 1.
002660     MOVE WS-RIGHT(1:WS-RIGHT-LEN) TO
002670         WS-LINE-BUFFER(WS-POS:WS-RIGHT-LEN).
002680     PERFORM 9000-APPEND-OUTPUT-LINE THRU 9099-APPEND-EXIT.
002690 3299-EMIT-EXIT.
002700     EXIT.
002710 EJECT
002720****************************************************************
002730*    3300  PULL ONE WORD OFF WS-SRC-LINE AND PACK IT INTO THE   *
002740*    CURRENT OUTPUT LINE, FLUSHING FIRST IF IT WOULD NOT FIT.   *
002750****************************************************************
002760
002770 3300-WRAP-ONE-WORD.
002780     MOVE SPACES TO WS-WORD.
002790     UNSTRING WS-SRC-LINE(1:WS-SRC-LEN) DELIMITED BY ALL SPACE
002800         INTO WS-WORD
002810         WITH POINTER WS-PTR.
002820     MOVE 0 TO WS-WORD-LEN.
002830     SET WS-WORD-NONBLANK-NOT-FOUND TO TRUE.
002840     PERFORM 3310-CHECK-ONE-WORD-POSITION THRU 3319-CHECK-WORD-EXIT
002841         VARYING WS-WORD-SCAN-POS FROM WS-WORD-MAX-LEN BY -1
002842         UNTIL WS-WORD-SCAN-POS = 0 OR WS-WORD-NONBLANK-FOUND.
002850     IF WS-WORD-LEN > 0
002920         IF WS-OUT-LEN = 0
002930             MOVE WS-WORD-LEN TO WS-TENT-LEN
002940         ELSE
002950             COMPUTE WS-TENT-LEN = WS-OUT-LEN + 1 + WS-WORD-LEN
002960         END-IF
002970         IF WS-TENT-LEN > WS-AVAIL-WIDTH AND WS-OUT-LEN > 0
002980             PERFORM 3200-EMIT-ONE-WRAPPED-LINE THRU 3299-EMIT-EXIT
002990             MOVE SPACES TO WS-OUT-LINE
003000             MOVE 0 TO WS-OUT-LEN
003010         END-IF
003020         IF WS-OUT-LEN > 0
003030             MOVE SPACE TO WS-OUT-LINE(WS-OUT-LEN + 1:1)
003040             ADD 1 TO WS-OUT-LEN
003050         END-IF
003060         MOVE WS-WORD(1:WS-WORD-LEN) TO
003070             WS-OUT-LINE(WS-OUT-LEN + 1:WS-WORD-LEN)
003080         ADD WS-WORD-LEN TO WS-OUT-LEN
003090     END-IF.
003100 3399-WRAP-EXIT.
003110     EXIT.
003111*
003112 3310-CHECK-ONE-WORD-POSITION.
003113     IF WS-WORD(WS-WORD-SCAN-POS:1) NOT = SPACE
003114         MOVE WS-WORD-SCAN-POS TO WS-WORD-LEN
003115         SET WS-WORD-NONBLANK-FOUND TO TRUE
003116     END-IF.
003117 3319-CHECK-WORD-EXIT.
003118     EXIT.
003120 EJECT
003130****************************************************************
003140*    4000  BOTTOM RULE = LEFT-EDGE + RULE FILL + FINAL-EDGE     *
003150****************************************************************
003160
003170 4000-EMIT-BOTTOM-RULE.
003180     MOVE SPACES TO WS-LINE-BUFFER.
003190     MOVE WS-LEFT(1:WS-LEFT-LEN) TO WS-LINE-BUFFER(1:WS-LEFT-LEN).
003200     COMPUTE WS-FILL-COUNT =
003210         LK-BOXER-WIDTH - WS-LEFT-LEN - WS-FINAL-LEN.
003220     PERFORM 4010-BUILD-BOTTOM-FILL THRU 4019-BOTTOM-FILL-EXIT
003230         VARYING WS-I FROM 1 BY 1
003231         UNTIL WS-I > WS-FILL-COUNT.
003270     COMPUTE WS-POS = WS-LEFT-LEN + WS-FILL-COUNT + 1.
003280     MOVE WS-FINAL(1:WS-FINAL-LEN) TO
003290         WS-LINE-BUFFER(WS-POS:WS-FINAL-LEN).
003300     PERFORM 9000-APPEND-OUTPUT-LINE THRU 9099-APPEND-EXIT.
003310 4099-BOTTOM-EXIT.
003320     EXIT.
003321*
003322 4010-BUILD-BOTTOM-FILL.
003323     COMPUTE WS-POS = WS-LEFT-LEN + WS-I.
003324     MOVE WS-RULE TO WS-LINE-BUFFER(WS-POS:1).
003325 4019-BOTTOM-FILL-EXIT.
003326     EXIT.
003330 EJECT
003340****************************************************************
003350*    9000  APPEND THE ASSEMBLED LINE-BUILD-AREA TO THE CALLER'S *
003360*    OUTPUT TABLE                                                *
003370****************************************************************
003380
003390 9000-APPEND-OUTPUT-LINE.
003400     ADD 1 TO LK-BOXER-OUT-COUNT.
003410     MOVE WS-LINE-BUFFER(1:LK-BOXER-WIDTH) TO
003420         LK-BOXER-OUT-LINE(LK-BOXER-OUT-COUNT).
003430 9099-APPEND-EXIT.
003440     EXIT.

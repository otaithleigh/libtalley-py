000100************************************************************SEREQREC
000200*                                                            SEREQREC
000300*    SEREQREC  -  DESIGN CHECK REQUEST (TRANSACTION) RECORD   SEREQREC
000400*                                                            SEREQREC
000500*    ONE RECORD PER CHECK TO RUN.  RQ-TYPE SELECTS WHICH      SEREQREC
000600*    OF THE OTHER FIELDS APPLY - SEE SECKMAIN 2200-DISPATCH-  SEREQREC
000700*    REQUEST FOR THE TYPE-TO-FIELD-SET CROSS REFERENCE.       SEREQREC
000800*                                                            SEREQREC
000900*    03/89  DLB  INITIAL RELEASE                              SEREQREC
001000*    11/98  DLB  ADDED RQ-COLLAPSE FOR P695 ACMR REQUESTS     SEREQREC
001100************************************************************SEREQREC
001200    05  RQ-TYPE                     PIC X(08).                SEREQREC
001300    05  RQ-SHAPE                    PIC X(16).                SEREQREC
001400    05  RQ-MEMTYPE                  PIC X(08).                SEREQREC
001500    05  RQ-DUCT                     PIC X(08).                SEREQREC
001600    05  RQ-CA                       PIC 9V9(04).               SEREQREC
001700    05  RQ-MATERIAL                 PIC X(12).                SEREQREC
001800    05  RQ-LENGTH                   PIC 9(04)V99.              SEREQREC
001900    05  RQ-SDC                      PIC X(04).                SEREQREC
002000    05  RQ-PERIOD                   PIC 9V9(04).               SEREQREC
002100    05  RQ-MU-T                     PIC 99V99.                 SEREQREC
002200    05  RQ-R                        PIC 99V9.                  SEREQREC
002300    05  RQ-RATINGS                  PIC X(03).                SEREQREC
002400    05  RQ-COLLAPSE                 PIC 9V9(04).               SEREQREC
002500    05  RQ-SHAPES                   PIC X(80).                SEREQREC
002600    05  FILLER                      PIC X(30).                SEREQREC

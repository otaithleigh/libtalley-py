000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. SECKMATH.
000300 AUTHOR. D. L. BRISCOE.
000400 INSTALLATION. STRUCTURAL ENGINEERING SYSTEMS - BATCH GROUP.
000500 DATE-WRITTEN. 02/1989.
000600 DATE-COMPILED.
000700 SECURITY. UNCLASSIFIED - INTERNAL USE ONLY.
000800****************************************************************
000900*                                                              *
001000*A    ABSTRACT..                                               *
001100*  GENERAL-PURPOSE FIXED-POINT MATH PRIMITIVES CALLED BY       *
001200*  SECKP695 AND SECKSTLD.  PROVIDES SQUARE ROOT, NATURAL LOG,  *
001300*  NATURAL EXPONENT AND X-TO-THE-Y POWER, ALL BY ITERATIVE     *
001400*  APPROXIMATION SINCE THIS SHOP'S COMPILER LEVEL CARRIES NO   *
001500*  INTRINSIC FUNCTION LIBRARY.  ACCURATE TO 8 DECIMAL PLACES   *
001600*  WORKING PRECISION, WHICH IS AMPLY INSIDE THE +/-0.1 PCT     *
001700*  TOLERANCE THE CALLING RULES REQUIRE.                        *
001800*                                                              *
001900*J    JCL..                                                    *
002000*     NONE - THIS ELEMENT IS CALLED AS A SUBROUTINE, NOT       *
002100*     EXECUTED AS A JOB STEP.                                  *
002200*                                                              *
002300*P    ENTRY PARAMETERS..                                       *
002400*     LK-FUNCTION   - 'SQRT', 'LNX ', 'EXPX', OR 'POWR'        *
002500*     LK-ARG-1      - INPUT ARGUMENT (BASE, FOR POWR)          *
002600*     LK-ARG-2      - SECOND INPUT ARGUMENT (EXPONENT, POWR    *
002700*                     ONLY - IGNORED OTHERWISE)                *
002800*     LK-RESULT     - COMPUTED RESULT, RETURNED TO CALLER      *
002900*     LK-MATH-STATUS- '0' = OK, '1' = INVALID FUNCTION OR      *
003000*                     DOMAIN ERROR (E.G. SQRT OF A NEGATIVE)   *
003100*                                                              *
003200*E    ERRORS DETECTED BY THIS ELEMENT..                        *
003300*     UNRECOGNIZED LK-FUNCTION CODE, NEGATIVE ARGUMENT TO      *
003400*     SQRT, NON-POSITIVE ARGUMENT TO LNX/POWR.                 *
003500*                                                              *
003600*C    ELEMENTS INVOKED BY THIS ELEMENT..                       *
003700*     NONE.                                                    *
003800*                                                              *
003900*U    USER CONSTANTS AND TABLES REFERENCED..                   *
004000*     WS-MAX-NEWTON-ITER - 77-LEVEL SHARED ITERATION CEILING    *
004010*     FOR BOTH THE SQRT AND LNX NEWTON LOOPS.                   *
004100*                                                              *
004200*    CHANGE LOG..                                               *
004300*    02/89  DLB  INITIAL RELEASE                                *
004400*    07/91  DLB  WIDENED TAYLOR RANGE-REDUCTION LOOP LIMIT      *
004500*                AFTER BRACE-CAPACITY RUNS SHOWED SLOW          *
004600*                CONVERGENCE ON LARGE RY*FY/FE RATIOS           *
004700*    11/98  RMT  Y2K - NO DATE FIELDS IN THIS ELEMENT, REVIEWED *
004800*                AND SIGNED OFF, NO CHANGE REQUIRED             *
004900*    04/03  KPS  TICKET SE-1140 - TIGHTENED LN NEWTON-STEP      *
005000*                TOLERANCE FROM 1E-6 TO 1E-8 PER QA FINDING     *
005010*    07/06  KPS  TICKET SE-1440 - PULLED THE SQRT/LN ITERATION  *
005020*                CEILING OUT OF TWO HARD-CODED LITERALS INTO    *
005030*                77-LEVEL WS-MAX-NEWTON-ITER; ADDED A 77-LEVEL  *
005040*                WS-CALL-COUNT ENTRY TALLY PER FIELD OFFICE     *
005050*                REQUEST FOR SUBROUTINE-USAGE AUDIT COUNTS      *
005100*                                                              *
005200****************************************************************
005300 ENVIRONMENT DIVISION.
005400 CONFIGURATION SECTION.
005500 SPECIAL-NAMES.
005600     UPSI-0 IS SECKMATH-TRACE-SW
005700         ON  SECKMATH-TRACE-ON
005800         OFF SECKMATH-TRACE-OFF.
005900 EJECT
006000 DATA DIVISION.
006100 WORKING-STORAGE SECTION.
006200 01  FILLER                          PIC X(32)
006300     VALUE 'SECKMATH WORKING STORAGE BEGINS'.
006310****************************************************************
006320*    07/06  KPS  TICKET SE-1440 - MOVED THE NEWTON ITERATION     *
006330*                LIMIT OUT OF THE TWO LOOP BOUNDS AND INTO ONE   *
006340*                77-LEVEL CONSTANT SO BOTH LOOPS STAY IN STEP    *
006350*                IF THE LIMIT EVER NEEDS TO CHANGE AGAIN         *
006360****************************************************************
006370 77  WS-MAX-NEWTON-ITER              PIC S9(02) COMP VALUE 60.
006380 77  WS-CALL-COUNT                   PIC S9(07) COMP VALUE ZERO.
006400****************************************************************
006500*    GENERAL CONSTANTS
006600****************************************************************
006700 01  MATH-CONSTANTS.
006800     05  WS-TOLERANCE                PIC S9(01)V9(08) COMP-3
006900                                      VALUE 0.00000001.
007000     05  WS-ZERO-CONST               PIC S9(01)V9(08) COMP-3
007100                                      VALUE ZERO.
007200     05  FILLER                      PIC X(08) VALUE SPACES.
007300 EJECT
007400****************************************************************
007500*    SQUARE ROOT WORK AREA  (NEWTON-RAPHSON)
007600****************************************************************
007700 01  SQRT-WORK-AREA.
007800     05  WS-SQRT-INPUT               PIC S9(09)V9(08) COMP-3.
007900     05  WS-SQRT-OUTPUT              PIC S9(09)V9(08) COMP-3.
008000     05  WS-SQRT-GUESS               PIC S9(09)V9(08) COMP-3.
008010     05  FILLER REDEFINES WS-SQRT-GUESS.
008020         10  WS-SQRT-GUESS-X         PIC X(08).
008100     05  WS-SQRT-NEXT                PIC S9(09)V9(08) COMP-3.
008200     05  WS-SQRT-DIFF                PIC S9(09)V9(08) COMP-3.
008300     05  WS-SQRT-ITER                PIC S9(04) COMP.
008400     05  WS-SQRT-CONVERGED-SW        PIC X(01).
008500         88  WS-SQRT-CONVERGED           VALUE 'Y'.
008600         88  WS-SQRT-NOT-CONVERGED       VALUE 'N'.
008700     05  FILLER                      PIC X(10) VALUE SPACES.
008800 EJECT
008900****************************************************************
009000*    NATURAL EXPONENT WORK AREA  (RANGE-REDUCED TAYLOR SERIES)
009100****************************************************************
009200 01  EXP-WORK-AREA.
009300     05  WS-EXP-INPUT                PIC S9(09)V9(08) COMP-3.
009400     05  WS-EXP-OUTPUT               PIC S9(09)V9(08) COMP-3.
009500     05  WS-EXP-REDUCED              PIC S9(09)V9(08) COMP-3.
009600     05  WS-EXP-N                    PIC S9(04) COMP VALUE ZERO.
009610     05  FILLER REDEFINES WS-EXP-N.
009620         10  WS-EXP-N-X              PIC X(02).
009700     05  WS-EXP-RANGE-SW             PIC X(01).
009800         88  WS-EXP-RANGE-OK             VALUE 'Y'.
009900         88  WS-EXP-RANGE-NOT-OK         VALUE 'N'.
010000     05  WS-EXP-SUM                  PIC S9(09)V9(08) COMP-3.
010100     05  WS-EXP-TERM                 PIC S9(09)V9(08) COMP-3.
010200     05  WS-EXP-K                    PIC S9(04) COMP.
010300     05  WS-EXP-SQ-I                 PIC S9(04) COMP.
010400     05  FILLER                      PIC X(10) VALUE SPACES.
010500 EJECT
010600****************************************************************
010700*    NATURAL LOG WORK AREA  (NEWTON STEP DRIVING SUB-EXP CALLS)
010800****************************************************************
010900 01  LN-WORK-AREA.
011000     05  WS-LN-INPUT                 PIC S9(09)V9(08) COMP-3.
011100     05  WS-LN-OUTPUT                PIC S9(09)V9(08) COMP-3.
011200     05  WS-LN-Y                     PIC S9(09)V9(08) COMP-3.
011300     05  WS-LN-DIFF                  PIC S9(09)V9(08) COMP-3.
011400     05  WS-LN-ITER                  PIC S9(04) COMP.
011500     05  WS-LN-CONVERGED-SW          PIC X(01).
011600         88  WS-LN-CONVERGED             VALUE 'Y'.
011700         88  WS-LN-NOT-CONVERGED         VALUE 'N'.
011800     05  FILLER                      PIC X(10) VALUE SPACES.
011900 EJECT
012000****************************************************************
012100*    POWER WORK AREA  ( X ** Y  VIA  EXP( Y * LN(X) ) )
012200****************************************************************
012300 01  POWER-WORK-AREA.
012400     05  WS-POWER-BASE               PIC S9(09)V9(08) COMP-3.
012500     05  WS-POWER-EXPONENT           PIC S9(09)V9(08) COMP-3.
012600     05  WS-POWER-OUTPUT             PIC S9(09)V9(08) COMP-3.
012700     05  FILLER                      PIC X(10) VALUE SPACES.
012800 EJECT
012900****************************************************************
013000*    SHARED SCRATCH  (ABSOLUTE-VALUE HELPER)
013100****************************************************************
013200 01  ABS-WORK-AREA.
013300     05  WS-ABS-WORK                 PIC S9(09)V9(08) COMP-3.
013400     05  FILLER REDEFINES WS-ABS-WORK.
013500         10  WS-ABS-SIGN-TEST        PIC S9(09)V9(08).
013600     05  FILLER                      PIC X(08) VALUE SPACES.
013700 01  FILLER                          PIC X(32)
013800     VALUE 'SECKMATH WORKING STORAGE ENDS  '.
013900 EJECT
014000 LINKAGE SECTION.
014100 01  LK-MATH-PARMS.
014200     05  LK-FUNCTION                 PIC X(04).
014300     05  LK-ARG-1                    PIC S9(09)V9(08) COMP-3.
014400     05  LK-ARG-2                    PIC S9(09)V9(08) COMP-3.
014500     05  LK-RESULT                   PIC S9(09)V9(08) COMP-3.
014600     05  LK-MATH-STATUS              PIC X(01).
014700         88  MATH-OK                     VALUE '0'.
014800         88  MATH-ERROR                  VALUE '1'.
014900 EJECT
015000 PROCEDURE DIVISION USING LK-MATH-PARMS.
015100****************************************************************
015200*                        MAINLINE LOGIC                        *
015300****************************************************************
015400
015500 0000-CONTROL-PROCESS.
015550     ADD 1 TO WS-CALL-COUNT.
015600     MOVE '0' TO LK-MATH-STATUS.
015700     EVALUATE LK-FUNCTION
015800         WHEN 'SQRT'
015900             MOVE LK-ARG-1 TO WS-SQRT-INPUT
016000             PERFORM 1000-COMPUTE-SQRT THRU 1099-SQRT-EXIT
016100             MOVE WS-SQRT-OUTPUT TO LK-RESULT
016200         WHEN 'EXPX'
016300             MOVE LK-ARG-1 TO WS-EXP-INPUT
016400             PERFORM 2000-COMPUTE-EXP THRU 2099-EXP-EXIT
016500             MOVE WS-EXP-OUTPUT TO LK-RESULT
016600         WHEN 'LNX '
016700             MOVE LK-ARG-1 TO WS-LN-INPUT
016800             PERFORM 3000-COMPUTE-LN THRU 3099-LN-EXIT
016900             MOVE WS-LN-OUTPUT TO LK-RESULT
017000         WHEN 'POWR'
017100             MOVE LK-ARG-1 TO WS-POWER-BASE
017200             MOVE LK-ARG-2 TO WS-POWER-EXPONENT
017300             PERFORM 4000-COMPUTE-POWER THRU 4099-POWER-EXIT
017400             MOVE WS-POWER-OUTPUT TO LK-RESULT
017500         WHEN OTHER
017600             MOVE '1' TO LK-MATH-STATUS
017700             MOVE ZERO TO LK-RESULT
017800     END-EVALUATE.
017900     GOBACK.
018000 EJECT
018100****************************************************************
018200*         1000  SQUARE ROOT BY NEWTON-RAPHSON ITERATION         *
018300****************************************************************
018400
018500 1000-COMPUTE-SQRT.
018600     IF WS-SQRT-INPUT < 0
018700         MOVE '1' TO LK-MATH-STATUS
018800         MOVE ZERO TO WS-SQRT-OUTPUT
018900     ELSE
019000         IF WS-SQRT-INPUT = 0
019100             MOVE ZERO TO WS-SQRT-OUTPUT
019200         ELSE
019300             COMPUTE WS-SQRT-GUESS = (WS-SQRT-INPUT + 1) / 2
019400             SET WS-SQRT-NOT-CONVERGED TO TRUE
019500             PERFORM 1010-SQRT-ITERATE THRU 1019-SQRT-ITER-EXIT
019600                 VARYING WS-SQRT-ITER FROM 1 BY 1
019700                 UNTIL WS-SQRT-ITER > WS-MAX-NEWTON-ITER
019800                    OR WS-SQRT-CONVERGED
019900             MOVE WS-SQRT-GUESS TO WS-SQRT-OUTPUT
020000         END-IF
020100     END-IF.
020200 1099-SQRT-EXIT.
020300     EXIT.
020400 EJECT
020500 1010-SQRT-ITERATE.
020600     COMPUTE WS-SQRT-NEXT ROUNDED =
020700         (WS-SQRT-GUESS + (WS-SQRT-INPUT / WS-SQRT-GUESS)) / 2.
020800     COMPUTE WS-SQRT-DIFF = WS-SQRT-NEXT - WS-SQRT-GUESS.
020900     MOVE WS-SQRT-DIFF TO WS-ABS-WORK.
021000     PERFORM 9000-COMPUTE-ABS THRU 9009-ABS-EXIT.
021100     MOVE WS-ABS-WORK TO WS-SQRT-DIFF.
021200     MOVE WS-SQRT-NEXT TO WS-SQRT-GUESS.
021300     IF WS-SQRT-DIFF < WS-TOLERANCE
021400         SET WS-SQRT-CONVERGED TO TRUE
021500     END-IF.
021600 1019-SQRT-ITER-EXIT.
021700     EXIT.
021800 EJECT
021900****************************************************************
022000*    2000  NATURAL EXPONENT  -  RANGE-REDUCED TAYLOR SERIES     *
022100*    E**X = ( E**(X / 2**N) ) ** (2**N), N CHOSEN SO THE        *
022200*    REDUCED ARGUMENT IS SMALL ENOUGH FOR THE SERIES TO         *
022300*    CONVERGE IN A HANDFUL OF TERMS.                            *
022400****************************************************************
022500
022600 2000-COMPUTE-EXP.
022700     MOVE WS-EXP-INPUT TO WS-EXP-REDUCED.
022800     MOVE ZERO TO WS-EXP-N.
022900     SET WS-EXP-RANGE-NOT-OK TO TRUE.
023000     PERFORM 2010-EXP-REDUCE-RANGE THRU 2019-EXP-REDUCE-EXIT
023100         UNTIL WS-EXP-RANGE-OK.
023200     MOVE 1 TO WS-EXP-SUM.
023300     MOVE 1 TO WS-EXP-TERM.
023400     PERFORM 2020-EXP-TAYLOR-TERM THRU 2029-EXP-TAYLOR-EXIT
023500         VARYING WS-EXP-K FROM 1 BY 1 UNTIL WS-EXP-K > 40.
023600     MOVE WS-EXP-SUM TO WS-EXP-OUTPUT.
023700     PERFORM 2030-EXP-SQUARE-BACK THRU 2039-EXP-SQUARE-EXIT
023800         VARYING WS-EXP-SQ-I FROM 1 BY 1
023900         UNTIL WS-EXP-SQ-I > WS-EXP-N.
024000 2099-EXP-EXIT.
024100     EXIT.
024200 EJECT
024300 2010-EXP-REDUCE-RANGE.
024400     MOVE WS-EXP-REDUCED TO WS-ABS-WORK.
024500     PERFORM 9000-COMPUTE-ABS THRU 9009-ABS-EXIT.
024600     IF WS-ABS-WORK NOT > 0.5
024700         SET WS-EXP-RANGE-OK TO TRUE
024800     ELSE
024900         COMPUTE WS-EXP-REDUCED = WS-EXP-REDUCED / 2
025000         ADD 1 TO WS-EXP-N
025100     END-IF.
025200 2019-EXP-REDUCE-EXIT.
025300     EXIT.
025400 EJECT
025500 2020-EXP-TAYLOR-TERM.
025600     COMPUTE WS-EXP-TERM ROUNDED =
025700         WS-EXP-TERM * WS-EXP-REDUCED / WS-EXP-K.
025800     ADD WS-EXP-TERM TO WS-EXP-SUM.
025900 2029-EXP-TAYLOR-EXIT.
026000     EXIT.
026100 EJECT
026200 2030-EXP-SQUARE-BACK.
026300     COMPUTE WS-EXP-OUTPUT ROUNDED = WS-EXP-OUTPUT * WS-EXP-OUTPUT.
026400 2039-EXP-SQUARE-EXIT.
026500     EXIT.
026600 EJECT
026700****************************************************************
026800*    3000  NATURAL LOG  -  NEWTON STEP ON  Y = Y + X*E**(-Y) - 1*
026900*    QUADRATIC CONVERGENCE ONCE Y IS CLOSE, SO A FLAT START     *
027000*    AT ZERO IS ADEQUATE FOR THE ARGUMENT RANGE THIS SHOP'S     *
027100*    RULES EVER PASS IN (0.001 THRU 999999.).                   *
027200****************************************************************
027300
027400 3000-COMPUTE-LN.
027500     IF WS-LN-INPUT NOT > 0
027600         MOVE '1' TO LK-MATH-STATUS
027700         MOVE ZERO TO WS-LN-OUTPUT
027800     ELSE
027900         MOVE ZERO TO WS-LN-Y
028000         SET WS-LN-NOT-CONVERGED TO TRUE
028100         PERFORM 3010-LN-NEWTON-STEP THRU 3019-LN-NEWTON-EXIT
028200             VARYING WS-LN-ITER FROM 1 BY 1
028300             UNTIL WS-LN-ITER > WS-MAX-NEWTON-ITER
028400                OR WS-LN-CONVERGED
028500         MOVE WS-LN-Y TO WS-LN-OUTPUT
028600     END-IF.
028700 3099-LN-EXIT.
028800     EXIT.
028900 EJECT
029000 3010-LN-NEWTON-STEP.
029100     COMPUTE WS-EXP-INPUT = WS-LN-Y * -1.
029200     PERFORM 2000-COMPUTE-EXP THRU 2099-EXP-EXIT.
029300     COMPUTE WS-LN-DIFF ROUNDED =
029400         (WS-LN-INPUT * WS-EXP-OUTPUT) - 1.
029500     ADD WS-LN-DIFF TO WS-LN-Y.
029600     MOVE WS-LN-DIFF TO WS-ABS-WORK.
029700     PERFORM 9000-COMPUTE-ABS THRU 9009-ABS-EXIT.
029800     IF WS-ABS-WORK < WS-TOLERANCE
029900         SET WS-LN-CONVERGED TO TRUE
030000     END-IF.
030100 3019-LN-NEWTON-EXIT.
030200     EXIT.
030300 EJECT
030400****************************************************************
030500*    4000  X ** Y  VIA  EXP( Y * LN(X) )                        *
030600****************************************************************
030700
030800 4000-COMPUTE-POWER.
030900     IF WS-POWER-BASE NOT > 0
031000         MOVE '1' TO LK-MATH-STATUS
031100         MOVE ZERO TO WS-POWER-OUTPUT
031200     ELSE
031300         MOVE WS-POWER-BASE TO WS-LN-INPUT
031400         PERFORM 3000-COMPUTE-LN THRU 3099-LN-EXIT
031500         COMPUTE WS-EXP-INPUT ROUNDED =
031600             WS-LN-OUTPUT * WS-POWER-EXPONENT
031700         PERFORM 2000-COMPUTE-EXP THRU 2099-EXP-EXIT
031800         MOVE WS-EXP-OUTPUT TO WS-POWER-OUTPUT
031900     END-IF.
032000 4099-POWER-EXIT.
032100     EXIT.
032200 EJECT
032300****************************************************************
032400*    9000  ABSOLUTE VALUE HELPER  (SHARED SCRATCH FIELD)        *
032500****************************************************************
032600
032700 9000-COMPUTE-ABS.
032800     IF WS-ABS-WORK < 0
032900         COMPUTE WS-ABS-WORK = WS-ABS-WORK * -1
033000     END-IF.
033100 9009-ABS-EXIT.
033200     EXIT.

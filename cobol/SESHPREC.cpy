000100************************************************************SESHPREC
000200*                                                            SESHPREC
000300*    SESHPREC  -  STEEL SHAPE MASTER RECORD LAYOUT            SESHPREC
000400*                                                            SESHPREC
000500*    ONE ENTRY PER MANUAL SHAPE (W14X82, HSS4X4X1/2, ETC).    SESHPREC
000600*    MASTER IS CARRIED IN SHP-NAME ASCENDING SEQUENCE SO      SESHPREC
000700*    SECKSTLD CAN BINARY-SEARCH THE IN-STORAGE TABLE.         SESHPREC
000800*    A PROPERTY NOT PUBLISHED FOR A GIVEN SHAPE IS CARRIED    SESHPREC
000900*    AS ALL-NINES AND TREATED AS NOT-AVAILABLE BY THE CALLER. SESHPREC
001000*                                                            SESHPREC
001100*    03/89  DLB  INITIAL RELEASE                              SESHPREC
001200************************************************************SESHPREC
001300    05  SHP-NAME                    PIC X(16).                SESHPREC
001400    05  SHP-TYPE                    PIC X(04).                SESHPREC
001500    05  SHP-W                       PIC 9(04)V99.              SESHPREC
001600    05  SHP-A                       PIC 9(03)V99.              SESHPREC
001700    05  SHP-HTW                     PIC 9(03)V99.              SESHPREC
001800    05  SHP-BF2TF                   PIC 9(03)V99.              SESHPREC
001900    05  SHP-RY                      PIC 9(02)V999.             SESHPREC
002000    05  FILLER                      PIC X(34).                SESHPREC
